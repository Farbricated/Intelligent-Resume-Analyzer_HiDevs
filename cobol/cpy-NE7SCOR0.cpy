000100******************************************************************
000200*                                                                *
000300* NOMBRE DEL OBJETO:  NE7SCOR0                                   *
000400*                                                                *
000500* DESCRIPCION:  AREA DE COMUNICACION PARA EL DESGLOSE DE         *
000600*               PUNTAJE Y LA RECOMENDACION DE CONTRATACION       *
000700*               PRODUCIDOS POR LA RUTINA SRU-NE7SCOR0.           *
000800*                                                                *
000900* -------------------------------------------------------------- *
001000*                                                                *
001100*           LONGITUD : 900 POSICIONES.                           *
001200*           PREFIJO  : SCOR.                                     *NE7SCOR0
001300*                                                                *NE7SCOR0
001400* 28/05/1991 RPALACIOS  VERSION INICIAL - RQ NE7-0001.            NE7SCOR0
001500* 04/04/1997 MTORRES    AGREGA TEXTO DE RECOMENDACION.            NE7SCOR0
001600******************************************************************
001700
001800     05  NE7SCOR0.
001900         10  SCOR-SKILLS                    PIC 9(03).
002000         10  SCOR-EXPERIENCE                PIC 9(03).
002100         10  SCOR-EDUCATION                  PIC 9(03).
002200         10  SCOR-TOTAL                      PIC 9(03).
002300         10  SCOR-MATCHED-COUNT              PIC 9(02).
002400         10  SCOR-MATCHED-TBL.
002500             15  SCOR-MATCHED-SKILL OCCURS 20 TIMES
002600                                    PIC X(20).
002700         10  SCOR-MISSING-COUNT              PIC 9(02).
002800         10  SCOR-MISSING-TBL.
002900             15  SCOR-MISSING-SKILL OCCURS 20 TIMES
003000                                    PIC X(20).
003100         10  SCOR-RECOMMEND-STATUS           PIC X(20).
003200         10  SCOR-RECOMMEND-TEXT             PIC X(60).
003300         10  FILLER                          PIC X(06).
