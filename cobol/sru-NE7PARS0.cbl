000100*****************************************************************
000200* Program name:    NE7PARS0.                                    *
000300* Original author: MTORRES.                                     *
000400*                                                               *
000500* Maintenence Log                                               * NE7PARS0
000600* Date       Author        Maintenance Requirement.             * NE7PARS0
000700* ---------- ------------  -------------------------------------* NE7PARS0
000800* 02/08/1990 MTORRES       Initial Version - RQ NE7-0001.        *NE7PARS0
000900* 14/01/1991 MTORRES       Agrega reconocimiento de telefono.    *NE7PARS0
001000* 09/05/1992 JCASTRO       Agrega deteccion de habilidades.      *NE7PARS0
001100* 27/11/1993 JCASTRO       Agrega patron experiencia inversa     *NE7PARS0
001200*                          (EXPERIENCE: n YEARS).                *NE7PARS0
001300* 03/03/1995 RPALACIOS     Agrega deteccion de nivel educativo.  *NE7PARS0
001400* 21/09/1996 LFARIAS       Corrige limite de palabras del nombre.*NE7PARS0
001500* 08/05/1998 LFARIAS       Ajuste Y2K - revision general de      *NE7PARS0
001600*                          subrutinas de analisis de texto.      *NE7PARS0
001700* 19/02/1999 LFARIAS       Verificacion final cambio de siglo.   *NE7PARS0
001800* 12/06/2001 MTORRES       Corrige deteccion de dominio con dos  *NE7PARS0
001900*                          puntos (co.uk).                       *NE7PARS0
002000* 04/10/2003 JCASTRO       RQ NE7-0078 - Evita duplicados en la  *NE7PARS0
002100*                          tabla de habilidades del candidato.   *NE7PARS0
002200* 17/03/2006 RPALACIOS     RQ NE7-0099 - Revision anual.         *NE7PARS0
002300*****************************************************************
002400*                                                               *
002500*          I D E N T I F I C A T I O N  D I V I S I O N         *
002600*                                                               *
002700*****************************************************************
002800 IDENTIFICATION DIVISION.
002900 PROGRAM-ID.  NE7PARS0.
003000 AUTHOR. MARIA TORRES.
003100 INSTALLATION. IBM Z/OS.
003200 DATE-WRITTEN. 02/08/1990.
003300 DATE-COMPILED. 17/03/2006.
003400 SECURITY. CONFIDENTIAL.
003500*****************************************************************
003600*                                                               *
003700*             E N V I R O N M E N T   D I V I S I O N           *
003800*                                                               *
003900*****************************************************************
004000 ENVIRONMENT DIVISION.
004100
004200 CONFIGURATION SECTION.
004300 SPECIAL-NAMES.
004400        C01 IS TOP-OF-FORM.
004500
004600*****************************************************************
004700*                                                               *
004800*                      D A T A   D I V I S I O N                *
004900*                                                               *
005000*****************************************************************
005100 DATA DIVISION.
005200 WORKING-STORAGE SECTION.
005300
005400*****************************************************************
005500*           CONTADORES Y SWITCHES INDEPENDIENTES (77)            *
005600*****************************************************************
005700 77  SW-HALLADO                      PIC X(02) VALUE 'NO'.
005800     88  HALLADO-SI                           VALUE 'SI'.
005900 77  WS-IDX-LIN                      PIC 9(02) COMP VALUE 0.
006000 77  WS-IDX-LIN2                     PIC 9(02) COMP VALUE 0.
006100 77  WS-IDX-TOK                      PIC 9(02) COMP VALUE 0.
006200 77  WS-IDX-POS                      PIC 9(02) COMP VALUE 0.
006300 77  WS-IDX-LIM                      PIC 9(02) COMP VALUE 0.
006400 77  WS-IDX-CHAR                     PIC 9(02) COMP VALUE 0.
006500 77  WS-LARGO-SKILL                  PIC 9(02) COMP VALUE 0.
006600 77  WS-LARGO-TOPE                   PIC 9(02) COMP VALUE 0.
006700 77  WS-LARGO-CAMPO                  PIC 9(02) COMP VALUE 0.
006800 77  WS-LARGO-AUX                    PIC 9(02) COMP VALUE 0.
006900 77  WS-PALABRAS-NOMBRE              PIC 9(02) COMP VALUE 0.
007000 77  WS-CHAR-ANTERIOR                PIC X(01) VALUE SPACE.
007100 77  WS-CANT-ARROBA                  PIC 9(02) COMP VALUE 0.
007200 77  WS-CANT-PUNTOS                  PIC 9(02) COMP VALUE 0.
007300 77  WS-TOK-COUNT                    PIC 9(02) COMP VALUE 0.
007400 77  WS-DIGITOS-CNT                  PIC 9(02) COMP VALUE 0.
007500 77  WS-NIVEL-EDU                    PIC 9(01) COMP VALUE 0.
007600
007700*****************************************************************
007800*              SWITCHES DE CAMPO HALLADO / NO HALLADO            *
007900*****************************************************************
008000 01  SW-CAMPOS.
008100     05 SW-NOMBRE-OK-SAVE            PIC X(02) VALUE 'NO'.
008200     05 SW-EMAIL-OK-SAVE             PIC X(02) VALUE 'NO'.
008300     05 SW-TEL-OK-SAVE               PIC X(02) VALUE 'NO'.
008400     05 SW-EXP-OK-SAVE               PIC X(02) VALUE 'NO'.
008500
008600*****************************************************************
008700*                    DEFINICION DE CONSTANTES                   *
008800*****************************************************************
008900 01  CT-CONSTANTES.
009000     05 CT-1                         PIC 9(01) VALUE 1.
009100     05 CT-MAX-PALABRAS-NOMBRE       PIC 9(01) VALUE 4.
009200     05 CT-MAX-LINEAS-NOMBRE         PIC 9(01) VALUE 5.
009300     05 CT-TOPE-CATALOGO             PIC 9(02) VALUE 62.
009400     05 FILLER                       PIC X(04) VALUE SPACES.
009500
009600*****************************************************************
009700*      TABLAS DE CONVERSION A MAYUSCULAS (SIN FUNCION INTRINSECA)*
009800*****************************************************************
009900 01  WS-TRANSLATE-TABLAS.
010000     05 WS-MINUSCULAS    PIC X(26) VALUE
010100                          'abcdefghijklmnopqrstuvwxyz'.
010200     05 WS-MAYUSCULAS    PIC X(26) VALUE
010300                          'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
010400
010500*****************************************************************
010600*                  AREAS DE TRABAJO DE LINEA                    *
010700*****************************************************************
010800 01  WS-LINEA-ACTUAL                 PIC X(80).
010900 01  WS-LINEA-MAYUS                  PIC X(80).
011000 01  WS-TOKEN-LIMPIO                 PIC X(20).
011100 01  WS-CAMPO-LARGO                  PIC X(20).
011200
011300*****************************************************************
011400*           TABLA DE PALABRAS (TOKENS) DE LA LINEA ACTUAL        *
011500*****************************************************************
011600 01  WS-TOKENS.
011700     05 WS-TOK OCCURS 10 TIMES
011800                INDEXED BY WS-TOK-IDX
011900                PIC X(20).
012000 01  WS-TOKENS-LINEA REDEFINES WS-TOKENS.
012100     05 WS-TOKENS-TEXTO              PIC X(200).
012200
012300*****************************************************************
012400*                  AREAS DE TRABAJO DE CORREO                   *
012500*****************************************************************
012600 01  WS-EMAIL-PARTES.
012700     05 WS-EMAIL-LOCAL               PIC X(40).
012800     05 WS-EMAIL-DOMINIO             PIC X(40).
012900     05 WS-TLD-CANDIDATO             PIC X(20).
013000 01  WS-EMAIL-PARTES-TEXTO REDEFINES WS-EMAIL-PARTES.
013100     05 FILLER                       PIC X(100).
013200
013300 01  WS-DOMINIO-PARTES.
013400     05 WS-DOM-P1                    PIC X(20).
013500     05 WS-DOM-P2                    PIC X(20).
013600     05 WS-DOM-P3                    PIC X(20).
013700
013800*****************************************************************
013900*                 AREA DE TRABAJO DE TELEFONO                   *
014000*****************************************************************
014100 01  WS-DIGITOS.
014200     05 WS-DIGITOS-BUF               PIC X(20) VALUE SPACES.
014300 01  WS-DIGITOS-TABLA REDEFINES WS-DIGITOS.
014400     05 WS-DIG OCCURS 20 TIMES
014500               PIC X(01).
014600
014700*****************************************************************
014800*              CATALOGO FIJO DE HABILIDADES CONOCIDAS            *
014900*****************************************************************
015000 01  NE7SKIL0-AREA.
015100     COPY NE7SKIL0.
015200
015300*****************************************************************
015400*                                                               *
015500*                 L I N K A G E   S E C T I O N                 *
015600*                                                               *
015700*****************************************************************
015800 LINKAGE SECTION.
015900
016000 01  LK-TAB-LINEAS.
016100     05 LK-LIN-CAND OCCURS 60 TIMES
016200                    INDEXED BY LK-LIN-IDX
016300                    PIC X(80).
016400
016500 01  LK-CONT-LINEAS                  PIC 9(02) COMP.
016600
016700 01  LK-CAND0.
016800     COPY NE7CAND0.
016900
017000*****************************************************************
017100*                                                               *
017200*              P R O C E D U R E   D I V I S I O N              *
017300*                                                               *
017400*****************************************************************
017500 PROCEDURE DIVISION USING LK-TAB-LINEAS
017600                          LK-CONT-LINEAS
017700                          LK-CAND0.
017800*****************************************************************
017900*                        0000-MAINLINE                          *
018000*****************************************************************
018100 0000-MAINLINE.
018200
018300     PERFORM 2000-PROCESO
018400        THRU 2000-PROCESO-EXIT
018500
018600     GOBACK.
018700
018800*****************************************************************
018900*                         2000-PROCESO                          *
019000*****************************************************************
019100 2000-PROCESO.
019200
019300     PERFORM 2100-EXTRAE-NOMBRE
019400        THRU 2100-EXTRAE-NOMBRE-EXIT
019500
019600     PERFORM 2200-EXTRAE-EMAIL
019700        THRU 2200-EXTRAE-EMAIL-EXIT
019800
019900     PERFORM 2300-EXTRAE-TELEFONO
020000        THRU 2300-EXTRAE-TELEFONO-EXIT
020100
020200     PERFORM 2400-EXTRAE-HABILIDADES
020300        THRU 2400-EXTRAE-HABILIDADES-EXIT
020400
020500     PERFORM 2500-EXTRAE-EXPERIENCIA
020600        THRU 2500-EXTRAE-EXPERIENCIA-EXIT
020700
020800     PERFORM 2600-EXTRAE-EDUCACION
020900        THRU 2600-EXTRAE-EDUCACION-EXIT
021000     .
021100 2000-PROCESO-EXIT.
021200     EXIT.
021300
021400*****************************************************************
021500*                     2100-EXTRAE-NOMBRE                         *
021600* Explora las primeras 5 lineas no vacias; la primera que tenga  *
021700* a lo sumo 4 palabras, comience con mayuscula y no contenga     *
021800* ninguna palabra de encabezado es tomada como el nombre.        *
021900*****************************************************************
022000 2100-EXTRAE-NOMBRE.
022100
022200     MOVE 'NAME NOT FOUND'            TO CAND-NAME
022300     MOVE 'NO'                        TO SW-NOMBRE-OK-SAVE
022400
022500     IF LK-CONT-LINEAS < CT-MAX-LINEAS-NOMBRE
022600        MOVE LK-CONT-LINEAS            TO WS-LARGO-TOPE
022700     ELSE
022800        MOVE CT-MAX-LINEAS-NOMBRE      TO WS-LARGO-TOPE
022900     END-IF
023000
023100     PERFORM 2110-EVALUA-LINEA-NOMBRE
023200        THRU 2110-EVALUA-LINEA-NOMBRE-EXIT
023300        VARYING WS-IDX-LIN FROM 1 BY 1
023400        UNTIL WS-IDX-LIN > WS-LARGO-TOPE
023500           OR SW-NOMBRE-OK-SAVE = 'SI'
023600     .
023700 2100-EXTRAE-NOMBRE-EXIT.
023800     EXIT.
023900
024000 2110-EVALUA-LINEA-NOMBRE.
024100
024200     IF LK-LIN-CAND(WS-IDX-LIN) NOT = SPACES
024300        AND SW-NOMBRE-OK-SAVE = 'NO'
024400        MOVE LK-LIN-CAND(WS-IDX-LIN)   TO WS-LINEA-ACTUAL
024500        PERFORM 2111-PASA-MAYUSCULAS
024600           THRU 2111-PASA-MAYUSCULAS-EXIT
024700        PERFORM 2112-CUENTA-PALABRAS
024800           THRU 2112-CUENTA-PALABRAS-EXIT
024900        IF WS-PALABRAS-NOMBRE <= CT-MAX-PALABRAS-NOMBRE
025000           AND WS-LINEA-ACTUAL(1:1) >= 'A'
025100           AND WS-LINEA-ACTUAL(1:1) <= 'Z'
025200           PERFORM 2113-BUSCA-PALABRA-CLAVE
025300              THRU 2113-BUSCA-PALABRA-CLAVE-EXIT
025400           IF NOT HALLADO-SI
025500              MOVE WS-LINEA-ACTUAL(1:30)  TO CAND-NAME
025600              MOVE 'SI'                TO SW-NOMBRE-OK-SAVE
025700           END-IF
025800        END-IF
025900     END-IF
026000     .
026100 2110-EVALUA-LINEA-NOMBRE-EXIT.
026200     EXIT.
026300
026400*****************************************************************
026500*                  2111-PASA-MAYUSCULAS                         *
026600* Convierte WS-LINEA-ACTUAL a WS-LINEA-MAYUS sin FUNCTION        *
026700* intrinseca, mediante la tabla de conversion del shop.          *
026800*****************************************************************
026900 2111-PASA-MAYUSCULAS.
027000
027100     MOVE WS-LINEA-ACTUAL              TO WS-LINEA-MAYUS
027200     INSPECT WS-LINEA-MAYUS CONVERTING WS-MINUSCULAS
027300                                     TO WS-MAYUSCULAS
027400     .
027500 2111-PASA-MAYUSCULAS-EXIT.
027600     EXIT.
027700
027800*****************************************************************
027900*                  2112-CUENTA-PALABRAS                         *
028000*****************************************************************
028100 2112-CUENTA-PALABRAS.
028200
028300     MOVE ZERO                        TO WS-PALABRAS-NOMBRE
028400     MOVE SPACE                       TO WS-CHAR-ANTERIOR
028500
028600     PERFORM 2112-CUENTA-1-CARACTER
028700        THRU 2112-CUENTA-1-CARACTER-EXIT
028800        VARYING WS-IDX-CHAR FROM 1 BY 1
028900        UNTIL WS-IDX-CHAR > 80
029000     .
029100 2112-CUENTA-PALABRAS-EXIT.
029200     EXIT.
029300
029400 2112-CUENTA-1-CARACTER.
029500
029600     IF WS-LINEA-ACTUAL(WS-IDX-CHAR:1) NOT = SPACE
029700        AND WS-CHAR-ANTERIOR = SPACE
029800        ADD CT-1                      TO WS-PALABRAS-NOMBRE
029900     END-IF
030000     MOVE WS-LINEA-ACTUAL(WS-IDX-CHAR:1) TO WS-CHAR-ANTERIOR
030100     .
030200 2112-CUENTA-1-CARACTER-EXIT.
030300     EXIT.
030400
030500*****************************************************************
030600*                2113-BUSCA-PALABRA-CLAVE                       *
030700* Descarta como nombre cualquier linea que contenga una de las   *
030800* palabras de encabezado tipicas de un curriculum.               *
030900*****************************************************************
031000 2113-BUSCA-PALABRA-CLAVE.
031100
031200     MOVE 'NO'                        TO SW-HALLADO
031300     PERFORM 2114-TALLY-CLAVE THRU 2114-TALLY-CLAVE-EXIT
031400     .
031500 2113-BUSCA-PALABRA-CLAVE-EXIT.
031600     EXIT.
031700
031800 2114-TALLY-CLAVE.
031900
032000     MOVE ZERO TO WS-CANT-ARROBA
032100     INSPECT WS-LINEA-MAYUS TALLYING WS-CANT-ARROBA
032200                             FOR ALL 'RESUME'
032300     IF WS-CANT-ARROBA > 0
032400        SET HALLADO-SI TO TRUE
032500     END-IF
032600
032700     MOVE ZERO TO WS-CANT-ARROBA
032800     INSPECT WS-LINEA-MAYUS TALLYING WS-CANT-ARROBA
032900                             FOR ALL 'CURRICULUM'
033000     IF WS-CANT-ARROBA > 0
033100        SET HALLADO-SI TO TRUE
033200     END-IF
033300
033400     MOVE ZERO TO WS-CANT-ARROBA
033500     INSPECT WS-LINEA-MAYUS TALLYING WS-CANT-ARROBA
033600                             FOR ALL 'VITAE'
033700     IF WS-CANT-ARROBA > 0
033800        SET HALLADO-SI TO TRUE
033900     END-IF
034000
034100     MOVE ZERO TO WS-CANT-ARROBA
034200     INSPECT WS-LINEA-MAYUS TALLYING WS-CANT-ARROBA
034300                             FOR ALL 'PROFILE'
034400     IF WS-CANT-ARROBA > 0
034500        SET HALLADO-SI TO TRUE
034600     END-IF
034700
034800     MOVE ZERO TO WS-CANT-ARROBA
034900     INSPECT WS-LINEA-MAYUS TALLYING WS-CANT-ARROBA
035000                             FOR ALL 'OBJECTIVE'
035100     IF WS-CANT-ARROBA > 0
035200        SET HALLADO-SI TO TRUE
035300     END-IF
035400
035500     MOVE ZERO TO WS-CANT-ARROBA
035600     INSPECT WS-LINEA-MAYUS TALLYING WS-CANT-ARROBA
035700                             FOR ALL 'CV'
035800     IF WS-CANT-ARROBA > 0
035900        SET HALLADO-SI TO TRUE
036000     END-IF
036100     .
036200 2114-TALLY-CLAVE-EXIT.
036300     EXIT.
036400
036500*****************************************************************
036600*                    2200-EXTRAE-EMAIL                          *
036700* Primer token con forma local@dominio.tld en todo el texto.     *
036800*****************************************************************
036900 2200-EXTRAE-EMAIL.
037000
037100     MOVE 'EMAIL NOT FOUND'            TO CAND-EMAIL
037200     MOVE 'NO'                        TO SW-EMAIL-OK-SAVE
037300
037400     PERFORM 2210-EVALUA-LINEA-EMAIL
037500        THRU 2210-EVALUA-LINEA-EMAIL-EXIT
037600        VARYING WS-IDX-LIN FROM 1 BY 1
037700        UNTIL WS-IDX-LIN > LK-CONT-LINEAS
037800           OR SW-EMAIL-OK-SAVE = 'SI'
037900     .
038000 2200-EXTRAE-EMAIL-EXIT.
038100     EXIT.
038200
038300 2210-EVALUA-LINEA-EMAIL.
038400
038500     MOVE LK-LIN-CAND(WS-IDX-LIN)       TO WS-LINEA-ACTUAL
038600     PERFORM 2220-TOKENIZA-LINEA
038700        THRU 2220-TOKENIZA-LINEA-EXIT
038800
038900     PERFORM 2230-EVALUA-TOKEN-EMAIL
039000        THRU 2230-EVALUA-TOKEN-EMAIL-EXIT
039100        VARYING WS-IDX-TOK FROM 1 BY 1
039200        UNTIL WS-IDX-TOK > WS-TOK-COUNT
039300           OR SW-EMAIL-OK-SAVE = 'SI'
039400     .
039500 2210-EVALUA-LINEA-EMAIL-EXIT.
039600     EXIT.
039700
039800*****************************************************************
039900*                  2220-TOKENIZA-LINEA                          *
040000* Divide WS-LINEA-ACTUAL en hasta 10 palabras separadas por      *
040100* blancos, rutina de uso general para las demas extracciones.    *
040200*****************************************************************
040300 2220-TOKENIZA-LINEA.
040400
040500     MOVE SPACES                      TO WS-TOKENS-TEXTO
040600     MOVE ZERO                        TO WS-TOK-COUNT
040700     UNSTRING WS-LINEA-ACTUAL DELIMITED BY ALL SPACE
040800        INTO WS-TOK(1) WS-TOK(2) WS-TOK(3) WS-TOK(4) WS-TOK(5)
040900             WS-TOK(6) WS-TOK(7) WS-TOK(8) WS-TOK(9) WS-TOK(10)
041000        TALLYING IN WS-TOK-COUNT
041100     END-UNSTRING
041200     .
041300 2220-TOKENIZA-LINEA-EXIT.
041400     EXIT.
041500
041600*****************************************************************
041700*               2230-EVALUA-TOKEN-EMAIL                         *
041800* 12/06/2001 MTORRES - cuenta tambien los puntos del dominio     *
041900* para no aceptar tokens con dos arrobas o sin punto de dominio. *
042000*****************************************************************
042100 2230-EVALUA-TOKEN-EMAIL.
042200
042300     MOVE ZERO TO WS-CANT-ARROBA
042400     INSPECT WS-TOK(WS-IDX-TOK) TALLYING WS-CANT-ARROBA
042500                                 FOR ALL '@'
042600
042700     IF WS-CANT-ARROBA = 1
042800        MOVE SPACES TO WS-EMAIL-PARTES-TEXTO
042900        UNSTRING WS-TOK(WS-IDX-TOK) DELIMITED BY '@'
043000           INTO WS-EMAIL-LOCAL WS-EMAIL-DOMINIO
043100        END-UNSTRING
043200        IF WS-EMAIL-LOCAL NOT = SPACES
043300           AND WS-EMAIL-DOMINIO NOT = SPACES
043400           MOVE ZERO TO WS-CANT-PUNTOS
043500           INSPECT WS-EMAIL-DOMINIO TALLYING WS-CANT-PUNTOS
043600                                    FOR ALL '.'
043700           IF WS-CANT-PUNTOS > 0
043800              PERFORM 2240-VALIDA-DOMINIO
043900                 THRU 2240-VALIDA-DOMINIO-EXIT
044000              IF HALLADO-SI
044100                 MOVE WS-TOK(WS-IDX-TOK)   TO CAND-EMAIL
044200                 MOVE 'SI'                 TO SW-EMAIL-OK-SAVE
044300              END-IF
044400           END-IF
044500        END-IF
044600     END-IF
044700     .
044800 2230-EVALUA-TOKEN-EMAIL-EXIT.
044900     EXIT.
045000
045100*****************************************************************
045200*                2240-VALIDA-DOMINIO                            *
045300*****************************************************************
045400 2240-VALIDA-DOMINIO.
045500
045600     MOVE SPACES TO WS-DOM-P1 WS-DOM-P2 WS-DOM-P3
045700     UNSTRING WS-EMAIL-DOMINIO DELIMITED BY '.'
045800        INTO WS-DOM-P1 WS-DOM-P2 WS-DOM-P3
045900     END-UNSTRING
046000
046100     IF WS-DOM-P3 NOT = SPACES
046200        MOVE WS-DOM-P3                 TO WS-TLD-CANDIDATO
046300     ELSE
046400        IF WS-DOM-P2 NOT = SPACES
046500           MOVE WS-DOM-P2              TO WS-TLD-CANDIDATO
046600        ELSE
046700           MOVE SPACES                 TO WS-TLD-CANDIDATO
046800        END-IF
046900     END-IF
047000
047100     PERFORM 2250-VALIDA-TLD
047200        THRU 2250-VALIDA-TLD-EXIT
047300     .
047400 2240-VALIDA-DOMINIO-EXIT.
047500     EXIT.
047600
047700*****************************************************************
047800*                 2250-VALIDA-TLD                               *
047900*****************************************************************
048000 2250-VALIDA-TLD.
048100
048200     MOVE 'NO' TO SW-HALLADO
048300     MOVE WS-TLD-CANDIDATO              TO WS-CAMPO-LARGO
048400     PERFORM 8100-CALCULA-LARGO-CAMPO
048500        THRU 8100-CALCULA-LARGO-CAMPO-EXIT
048600
048700     IF WS-LARGO-CAMPO >= 2
048800        PERFORM 2260-VALIDA-LETRAS-TLD
048900           THRU 2260-VALIDA-LETRAS-TLD-EXIT
049000     END-IF
049100     .
049200 2250-VALIDA-TLD-EXIT.
049300     EXIT.
049400
049500 2260-VALIDA-LETRAS-TLD.
049600
049700     SET HALLADO-SI TO TRUE
049800     PERFORM 2261-VALIDA-1-LETRA
049900        THRU 2261-VALIDA-1-LETRA-EXIT
050000        VARYING WS-IDX-POS FROM 1 BY 1
050100        UNTIL WS-IDX-POS > WS-LARGO-CAMPO
050200     .
050300 2260-VALIDA-LETRAS-TLD-EXIT.
050400     EXIT.
050500
050600 2261-VALIDA-1-LETRA.
050700
050800     IF NOT ((WS-TLD-CANDIDATO(WS-IDX-POS:1) >= 'A'
050900               AND WS-TLD-CANDIDATO(WS-IDX-POS:1) <= 'Z')
051000          OR (WS-TLD-CANDIDATO(WS-IDX-POS:1) >= 'a'
051100               AND WS-TLD-CANDIDATO(WS-IDX-POS:1) <= 'z'))
051200        MOVE 'NO' TO SW-HALLADO
051300     END-IF
051400     .
051500 2261-VALIDA-1-LETRA-EXIT.
051600     EXIT.
051700
051800*****************************************************************
051900*                2300-EXTRAE-TELEFONO                           *
052000* Primer renglon con 10 o mas digitos consecutivos (ignorando    *
052100* separadores de puntuacion), tomado tal cual aparece.           *
052200*****************************************************************
052300 2300-EXTRAE-TELEFONO.
052400
052500     MOVE 'PHONE NOT FOUND'            TO CAND-PHONE
052600     MOVE 'NO'                        TO SW-TEL-OK-SAVE
052700
052800     PERFORM 2310-EVALUA-LINEA-TEL
052900        THRU 2310-EVALUA-LINEA-TEL-EXIT
053000        VARYING WS-IDX-LIN FROM 1 BY 1
053100        UNTIL WS-IDX-LIN > LK-CONT-LINEAS
053200           OR SW-TEL-OK-SAVE = 'SI'
053300     .
053400 2300-EXTRAE-TELEFONO-EXIT.
053500     EXIT.
053600
053700 2310-EVALUA-LINEA-TEL.
053800
053900     MOVE SPACES                      TO WS-DIGITOS-BUF
054000     MOVE ZERO                        TO WS-DIGITOS-CNT
054100
054200     PERFORM 2320-EXTRAE-DIGITOS
054300        THRU 2320-EXTRAE-DIGITOS-EXIT
054400        VARYING WS-IDX-CHAR FROM 1 BY 1
054500        UNTIL WS-IDX-CHAR > 80
054600           OR WS-DIGITOS-CNT = 15
054700
054800     IF WS-DIGITOS-CNT >= 10
054900        MOVE WS-DIGITOS-BUF             TO CAND-PHONE
055000        MOVE 'SI'                      TO SW-TEL-OK-SAVE
055100     END-IF
055200     .
055300 2310-EVALUA-LINEA-TEL-EXIT.
055400     EXIT.
055500
055600 2320-EXTRAE-DIGITOS.
055700
055800     IF LK-LIN-CAND(WS-IDX-LIN)(WS-IDX-CHAR:1) >= '0'
055900        AND LK-LIN-CAND(WS-IDX-LIN)(WS-IDX-CHAR:1) <= '9'
056000        ADD CT-1                      TO WS-DIGITOS-CNT
056100        MOVE LK-LIN-CAND(WS-IDX-LIN)(WS-IDX-CHAR:1)
056200                           TO WS-DIG(WS-DIGITOS-CNT)
056300     END-IF
056400     .
056500 2320-EXTRAE-DIGITOS-EXIT.
056600     EXIT.
056700
056800*****************************************************************
056900*               2400-EXTRAE-HABILIDADES                         *
057000* Busqueda de palabra completa, sin distincion de mayusculas,    *
057100* de cada habilidad del catalogo NE7SKIL0 en el texto completo.  *
057200*****************************************************************
057300 2400-EXTRAE-HABILIDADES.
057400
057500     MOVE ZERO                        TO CAND-SKILL-COUNT
057600
057700     PERFORM 2410-EXAMINA-LINEA-SKILL
057800        THRU 2410-EXAMINA-LINEA-SKILL-EXIT
057900        VARYING WS-IDX-LIN FROM 1 BY 1
058000        UNTIL WS-IDX-LIN > LK-CONT-LINEAS
058100     .
058200 2400-EXTRAE-HABILIDADES-EXIT.
058300     EXIT.
058400
058500 2410-EXAMINA-LINEA-SKILL.
058600
058700     MOVE LK-LIN-CAND(WS-IDX-LIN)       TO WS-LINEA-ACTUAL
058800     PERFORM 2111-PASA-MAYUSCULAS
058900        THRU 2111-PASA-MAYUSCULAS-EXIT
059000
059100     PERFORM 2420-EXAMINA-SKILL-CATALOGO
059200        THRU 2420-EXAMINA-SKILL-CATALOGO-EXIT
059300        VARYING SK7-IDX FROM 1 BY 1
059400        UNTIL SK7-IDX > CT-TOPE-CATALOGO
059500     .
059600 2410-EXAMINA-LINEA-SKILL-EXIT.
059700     EXIT.
059800
059900 2420-EXAMINA-SKILL-CATALOGO.
060000
060100     MOVE SK7-NOMBRE(SK7-IDX)          TO WS-CAMPO-LARGO
060200     PERFORM 8100-CALCULA-LARGO-CAMPO
060300        THRU 8100-CALCULA-LARGO-CAMPO-EXIT
060400     MOVE WS-LARGO-CAMPO                TO WS-LARGO-SKILL
060500
060600     IF WS-LARGO-SKILL > ZERO
060700        PERFORM 2430-BUSCA-POSICION-SKILL
060800           THRU 2430-BUSCA-POSICION-SKILL-EXIT
060900           VARYING WS-IDX-POS FROM 1 BY 1
061000           UNTIL WS-IDX-POS > (81 - WS-LARGO-SKILL)
061100     END-IF
061200     .
061300 2420-EXAMINA-SKILL-CATALOGO-EXIT.
061400     EXIT.
061500
061600 2430-BUSCA-POSICION-SKILL.
061700
061800     IF WS-LINEA-MAYUS(WS-IDX-POS:WS-LARGO-SKILL)
061900           = SK7-NOMBRE(SK7-IDX)(1:WS-LARGO-SKILL)
062000        PERFORM 2440-VALIDA-LIMITES-PALABRA
062100           THRU 2440-VALIDA-LIMITES-PALABRA-EXIT
062200        IF HALLADO-SI
062300           PERFORM 2450-AGREGA-SKILL-CANDIDATO
062400              THRU 2450-AGREGA-SKILL-CANDIDATO-EXIT
062500        END-IF
062600     END-IF
062700     .
062800 2430-BUSCA-POSICION-SKILL-EXIT.
062900     EXIT.
063000
063100*****************************************************************
063200*              2440-VALIDA-LIMITES-PALABRA                      *
063300* Verifica que la coincidencia no este encerrada dentro de una   *
063400* palabra mas larga (ej. "java" dentro de "javascript").         *
063500*****************************************************************
063600 2440-VALIDA-LIMITES-PALABRA.
063700
063800     SET HALLADO-SI TO TRUE
063900
064000     IF WS-IDX-POS > 1
064100        IF (WS-LINEA-MAYUS(WS-IDX-POS - 1:1) >= 'A'
064200             AND WS-LINEA-MAYUS(WS-IDX-POS - 1:1) <= 'Z')
064300           OR (WS-LINEA-MAYUS(WS-IDX-POS - 1:1) >= '0'
064400                AND WS-LINEA-MAYUS(WS-IDX-POS - 1:1) <= '9')
064500           MOVE 'NO' TO SW-HALLADO
064600        END-IF
064700     END-IF
064800
064900     COMPUTE WS-IDX-LIM = WS-IDX-POS + WS-LARGO-SKILL
065000
065100     IF WS-IDX-LIM <= 80
065200        IF (WS-LINEA-MAYUS(WS-IDX-LIM:1) >= 'A'
065300             AND WS-LINEA-MAYUS(WS-IDX-LIM:1) <= 'Z')
065400           OR (WS-LINEA-MAYUS(WS-IDX-LIM:1) >= '0'
065500                AND WS-LINEA-MAYUS(WS-IDX-LIM:1) <= '9')
065600           MOVE 'NO' TO SW-HALLADO
065700        END-IF
065800     END-IF
065900     .
066000 2440-VALIDA-LIMITES-PALABRA-EXIT.
066100     EXIT.
066200
066300*****************************************************************
066400*              2450-AGREGA-SKILL-CANDIDATO                      *
066500*****************************************************************
066600 2450-AGREGA-SKILL-CANDIDATO.
066700
066800     MOVE 'NO' TO SW-HALLADO
066900     IF CAND-SKILL-COUNT > ZERO
067000        PERFORM 2460-VERIFICA-DUPLICADO
067100           THRU 2460-VERIFICA-DUPLICADO-EXIT
067200           VARYING WS-IDX-LIN2 FROM 1 BY 1
067300           UNTIL WS-IDX-LIN2 > CAND-SKILL-COUNT
067400              OR HALLADO-SI
067500     END-IF
067600
067700     IF NOT HALLADO-SI
067800        AND CAND-SKILL-COUNT < 40
067900        ADD CT-1                      TO CAND-SKILL-COUNT
068000        MOVE SK7-NOMBRE(SK7-IDX)
068100                 TO CAND-SKILL(CAND-SKILL-COUNT)
068200     END-IF
068300     .
068400 2450-AGREGA-SKILL-CANDIDATO-EXIT.
068500     EXIT.
068600
068700 2460-VERIFICA-DUPLICADO.
068800
068900     IF CAND-SKILL(WS-IDX-LIN2) = SK7-NOMBRE(SK7-IDX)
069000        SET HALLADO-SI TO TRUE
069100     END-IF
069200     .
069300 2460-VERIFICA-DUPLICADO-EXIT.
069400     EXIT.
069500
069600*****************************************************************
069700*              2500-EXTRAE-EXPERIENCIA                          *
069800* Reconoce "n years experience", "n yrs of experience" y         *
069900* "experience: n years"; primera ocurrencia en todo el texto.    *
070000*****************************************************************
070100 2500-EXTRAE-EXPERIENCIA.
070200
070300     MOVE ZERO                        TO CAND-EXP-YEARS
070400     MOVE 'NO'                        TO SW-EXP-OK-SAVE
070500
070600     PERFORM 2510-EVALUA-LINEA-EXP
070700        THRU 2510-EVALUA-LINEA-EXP-EXIT
070800        VARYING WS-IDX-LIN FROM 1 BY 1
070900        UNTIL WS-IDX-LIN > LK-CONT-LINEAS
071000           OR SW-EXP-OK-SAVE = 'SI'
071100     .
071200 2500-EXTRAE-EXPERIENCIA-EXIT.
071300     EXIT.
071400
071500 2510-EVALUA-LINEA-EXP.
071600
071700     MOVE LK-LIN-CAND(WS-IDX-LIN)       TO WS-LINEA-ACTUAL
071800     PERFORM 2111-PASA-MAYUSCULAS
071900        THRU 2111-PASA-MAYUSCULAS-EXIT
072000     MOVE WS-LINEA-MAYUS                TO WS-LINEA-ACTUAL
072100     PERFORM 2220-TOKENIZA-LINEA
072200        THRU 2220-TOKENIZA-LINEA-EXIT
072300
072400     PERFORM 2520-EVALUA-TOKEN-EXP
072500        THRU 2520-EVALUA-TOKEN-EXP-EXIT
072600        VARYING WS-IDX-TOK FROM 1 BY 1
072700        UNTIL WS-IDX-TOK > WS-TOK-COUNT
072800           OR SW-EXP-OK-SAVE = 'SI'
072900     .
073000 2510-EVALUA-LINEA-EXP-EXIT.
073100     EXIT.
073200
073300 2520-EVALUA-TOKEN-EXP.
073400
073500     PERFORM 2521-ES-TOKEN-NUMERICO
073600        THRU 2521-ES-TOKEN-NUMERICO-EXIT
073700
073800     IF HALLADO-SI
073900        PERFORM 2522-PATRON-ANIOS-ADELANTE
074000           THRU 2522-PATRON-ANIOS-ADELANTE-EXIT
074100     ELSE
074200        PERFORM 2523-PATRON-EXPERIENCIA-ADELANTE
074300           THRU 2523-PATRON-EXPERIENCIA-ADELANTE-EXIT
074400     END-IF
074500     .
074600 2520-EVALUA-TOKEN-EXP-EXIT.
074700     EXIT.
074800
074900*****************************************************************
075000*              2521-ES-TOKEN-NUMERICO                           *
075100*****************************************************************
075200 2521-ES-TOKEN-NUMERICO.
075300
075400     MOVE 'NO' TO SW-HALLADO
075500     IF WS-TOK(WS-IDX-TOK) NOT = SPACES
075600        MOVE WS-TOK(WS-IDX-TOK)          TO WS-CAMPO-LARGO
075700        PERFORM 8100-CALCULA-LARGO-CAMPO
075800           THRU 8100-CALCULA-LARGO-CAMPO-EXIT
075900        IF WS-LARGO-CAMPO > ZERO
076000           SET HALLADO-SI TO TRUE
076100           PERFORM 2524-VALIDA-DIGITOS-TOKEN
076200              THRU 2524-VALIDA-DIGITOS-TOKEN-EXIT
076300              VARYING WS-IDX-POS FROM 1 BY 1
076400              UNTIL WS-IDX-POS > WS-LARGO-CAMPO
076500        END-IF
076600     END-IF
076700     .
076800 2521-ES-TOKEN-NUMERICO-EXIT.
076900     EXIT.
077000
077100 2524-VALIDA-DIGITOS-TOKEN.
077200
077300     IF WS-CAMPO-LARGO(WS-IDX-POS:1) >= '0'
077400        AND WS-CAMPO-LARGO(WS-IDX-POS:1) <= '9'
077500        CONTINUE
077600     ELSE
077700        IF WS-CAMPO-LARGO(WS-IDX-POS:1) = '+'
077800           AND WS-IDX-POS = WS-LARGO-CAMPO
077900           CONTINUE
078000        ELSE
078100           MOVE 'NO' TO SW-HALLADO
078200        END-IF
078300     END-IF
078400     .
078500 2524-VALIDA-DIGITOS-TOKEN-EXIT.
078600     EXIT.
078700
078800*****************************************************************
078900*              2525-CONVIERTE-ANIOS                             *
079000*****************************************************************
079100 2525-CONVIERTE-ANIOS.
079200
079300     MOVE ZERO TO CAND-EXP-YEARS
079400     IF WS-CAMPO-LARGO(WS-LARGO-CAMPO:1) = '+'
079500        COMPUTE WS-LARGO-AUX = WS-LARGO-CAMPO - 1
079600     ELSE
079700        MOVE WS-LARGO-CAMPO              TO WS-LARGO-AUX
079800     END-IF
079900
080000     IF WS-LARGO-AUX = 1
080100        MOVE WS-CAMPO-LARGO(1:1)         TO CAND-EXP-YEARS
080200     ELSE
080300        IF WS-LARGO-AUX >= 2
080400           MOVE WS-CAMPO-LARGO(1:2)      TO CAND-EXP-YEARS
080500        END-IF
080600     END-IF
080700     .
080800 2525-CONVIERTE-ANIOS-EXIT.
080900     EXIT.
081000
081100*****************************************************************
081200*           2522-PATRON-ANIOS-ADELANTE                          *
081300* token(n) numerico seguido de YEAR(S)/YRS y, dentro de las      *
081400* 2 palabras siguientes, EXPERIENCE (con "OF" opcional).         *
081500*****************************************************************
081600 2522-PATRON-ANIOS-ADELANTE.
081700
081800     MOVE 'NO' TO SW-HALLADO
081900     IF WS-IDX-TOK < WS-TOK-COUNT
082000        COMPUTE WS-IDX-LIM = WS-IDX-TOK + 1
082100        IF WS-TOK(WS-IDX-LIM)(1:4) = 'YEAR'
082200           OR WS-TOK(WS-IDX-LIM) = 'YRS'
082300           SET HALLADO-SI TO TRUE
082400        END-IF
082500     END-IF
082600
082700     IF HALLADO-SI
082800        MOVE 'NO' TO SW-HALLADO
082900        IF WS-IDX-LIM < WS-TOK-COUNT
083000           COMPUTE WS-IDX-POS = WS-IDX-LIM + 1
083100           IF WS-TOK(WS-IDX-POS) = 'EXPERIENCE'
083200              SET HALLADO-SI TO TRUE
083300           ELSE
083400              IF WS-TOK(WS-IDX-POS) = 'OF'
083500                 AND WS-IDX-POS < WS-TOK-COUNT
083600                 COMPUTE WS-IDX-POS = WS-IDX-POS + 1
083700                 IF WS-TOK(WS-IDX-POS) = 'EXPERIENCE'
083800                    SET HALLADO-SI TO TRUE
083900                 END-IF
084000              END-IF
084100           END-IF
084200        END-IF
084300     END-IF
084400
084500     IF HALLADO-SI
084600        PERFORM 2525-CONVIERTE-ANIOS
084700           THRU 2525-CONVIERTE-ANIOS-EXIT
084800        MOVE 'SI' TO SW-EXP-OK-SAVE
084900     END-IF
085000     .
085100 2522-PATRON-ANIOS-ADELANTE-EXIT.
085200     EXIT.
085300
085400*****************************************************************
085500*         2523-PATRON-EXPERIENCIA-ADELANTE                      *
085600* token(n) = EXPERIENCE / EXPERIENCE: seguido de numero y de     *
085700* YEAR(S).                                                       *
085800*****************************************************************
085900 2523-PATRON-EXPERIENCIA-ADELANTE.
086000
086100     MOVE 'NO' TO SW-HALLADO
086200     IF WS-TOK(WS-IDX-TOK) = 'EXPERIENCE'
086300        OR WS-TOK(WS-IDX-TOK) = 'EXPERIENCE:'
086400        IF WS-IDX-TOK < WS-TOK-COUNT
086500           COMPUTE WS-IDX-LIM = WS-IDX-TOK + 1
086600           MOVE WS-TOK(WS-IDX-LIM)        TO WS-CAMPO-LARGO
086700           PERFORM 8100-CALCULA-LARGO-CAMPO
086800              THRU 8100-CALCULA-LARGO-CAMPO-EXIT
086900           IF WS-LARGO-CAMPO > ZERO
087000              SET HALLADO-SI TO TRUE
087100              PERFORM 2524-VALIDA-DIGITOS-TOKEN
087200                 THRU 2524-VALIDA-DIGITOS-TOKEN-EXIT
087300                 VARYING WS-IDX-POS FROM 1 BY 1
087400                 UNTIL WS-IDX-POS > WS-LARGO-CAMPO
087500              IF HALLADO-SI
087600                 IF WS-IDX-LIM < WS-TOK-COUNT
087700                    COMPUTE WS-IDX-POS = WS-IDX-LIM + 1
087800                    IF WS-TOK(WS-IDX-POS)(1:4) = 'YEAR'
087900                       PERFORM 2525-CONVIERTE-ANIOS
088000                          THRU 2525-CONVIERTE-ANIOS-EXIT
088100                       MOVE 'SI' TO SW-EXP-OK-SAVE
088200                    ELSE
088300                       MOVE 'NO' TO SW-HALLADO
088400                    END-IF
088500                 ELSE
088600                    MOVE 'NO' TO SW-HALLADO
088700                 END-IF
088800              END-IF
088900           END-IF
089000        END-IF
089100     END-IF
089200     .
089300 2523-PATRON-EXPERIENCIA-ADELANTE-EXIT.
089400     EXIT.
089500
089600*****************************************************************
089700*               2600-EXTRAE-EDUCACION                           *
089800* Explora toda la correspondencia de siglas academicas y se      *
089900* queda con la banda mas alta encontrada (PHD > MASTER > BACH.). *
090000*****************************************************************
090100 2600-EXTRAE-EDUCACION.
090200
090300     MOVE ZERO                        TO WS-NIVEL-EDU
090400
090500     PERFORM 2610-EVALUA-LINEA-EDU
090600        THRU 2610-EVALUA-LINEA-EDU-EXIT
090700        VARYING WS-IDX-LIN FROM 1 BY 1
090800        UNTIL WS-IDX-LIN > LK-CONT-LINEAS
090900
091000     EVALUATE WS-NIVEL-EDU
091100        WHEN 3
091200           MOVE 'PHD'                  TO CAND-EDU-LEVEL
091300        WHEN 2
091400           MOVE 'MASTER'               TO CAND-EDU-LEVEL
091500        WHEN 1
091600           MOVE 'BACHELOR'             TO CAND-EDU-LEVEL
091700        WHEN OTHER
091800           MOVE 'NONE'                 TO CAND-EDU-LEVEL
091900     END-EVALUATE
092000     .
092100 2600-EXTRAE-EDUCACION-EXIT.
092200     EXIT.
092300
092400 2610-EVALUA-LINEA-EDU.
092500
092600     MOVE LK-LIN-CAND(WS-IDX-LIN)       TO WS-LINEA-ACTUAL
092700     PERFORM 2111-PASA-MAYUSCULAS
092800        THRU 2111-PASA-MAYUSCULAS-EXIT
092900     MOVE WS-LINEA-MAYUS                TO WS-LINEA-ACTUAL
093000     PERFORM 2220-TOKENIZA-LINEA
093100        THRU 2220-TOKENIZA-LINEA-EXIT
093200
093300     PERFORM 2620-EVALUA-TOKEN-EDU
093400        THRU 2620-EVALUA-TOKEN-EDU-EXIT
093500        VARYING WS-IDX-TOK FROM 1 BY 1
093600        UNTIL WS-IDX-TOK > WS-TOK-COUNT
093700     .
093800 2610-EVALUA-LINEA-EDU-EXIT.
093900     EXIT.
094000
094100 2620-EVALUA-TOKEN-EDU.
094200
094300     MOVE WS-TOK(WS-IDX-TOK)            TO WS-TOKEN-LIMPIO
094400     PERFORM 2630-QUITA-COMA
094500        THRU 2630-QUITA-COMA-EXIT
094600
094700     EVALUATE WS-TOKEN-LIMPIO
094800        WHEN 'PHD'
094900        WHEN 'PH.D.'
095000        WHEN 'DOCTORATE'
095100        WHEN 'DOCTORAL'
095200             IF WS-NIVEL-EDU < 3
095300                MOVE 3 TO WS-NIVEL-EDU
095400             END-IF
095500        WHEN 'MS'
095600        WHEN 'M.S.'
095700        WHEN 'MASTER'
095800        WHEN 'MA'
095900        WHEN 'M.A.'
096000        WHEN 'M.TECH'
096100        WHEN 'MTECH'
096200        WHEN 'MBA'
096300        WHEN 'M.B.A.'
096400             IF WS-NIVEL-EDU < 2
096500                MOVE 2 TO WS-NIVEL-EDU
096600             END-IF
096700        WHEN 'BS'
096800        WHEN 'B.S.'
096900        WHEN 'BACHELOR'
097000        WHEN 'BA'
097100        WHEN 'B.A.'
097200        WHEN 'B.TECH'
097300        WHEN 'BTECH'
097400        WHEN 'BE'
097500        WHEN 'B.E.'
097600             IF WS-NIVEL-EDU < 1
097700                MOVE 1 TO WS-NIVEL-EDU
097800             END-IF
097900        WHEN OTHER
098000             CONTINUE
098100     END-EVALUATE
098200     .
098300 2620-EVALUA-TOKEN-EDU-EXIT.
098400     EXIT.
098500
098600 2630-QUITA-COMA.
098700
098800     MOVE WS-TOKEN-LIMPIO                TO WS-CAMPO-LARGO
098900     PERFORM 8100-CALCULA-LARGO-CAMPO
099000        THRU 8100-CALCULA-LARGO-CAMPO-EXIT
099100     IF WS-LARGO-CAMPO > ZERO
099200        IF WS-CAMPO-LARGO(WS-LARGO-CAMPO:1) = ','
099300           OR WS-CAMPO-LARGO(WS-LARGO-CAMPO:1) = ';'
099400           MOVE SPACE TO WS-CAMPO-LARGO(WS-LARGO-CAMPO:1)
099500           MOVE WS-CAMPO-LARGO            TO WS-TOKEN-LIMPIO
099600        END-IF
099700     END-IF
099800     .
099900 2630-QUITA-COMA-EXIT.
100000     EXIT.
100100
100200*****************************************************************
100300*            8100-CALCULA-LARGO-CAMPO                           *
100400* Utilitaria: calcula, por barrido hacia atras, la longitud de   *
100500* la parte no blanco de WS-CAMPO-LARGO (PIC X(20)).              *
100600*****************************************************************
100700 8100-CALCULA-LARGO-CAMPO.
100800
100900     MOVE 20 TO WS-IDX-POS
101000     MOVE ZERO TO WS-LARGO-CAMPO
101100     PERFORM 8110-BUSCA-LARGO-CAMPO
101200        THRU 8110-BUSCA-LARGO-CAMPO-EXIT
101300        UNTIL WS-IDX-POS = ZERO
101400           OR WS-LARGO-CAMPO > ZERO
101500     .
101600 8100-CALCULA-LARGO-CAMPO-EXIT.
101700     EXIT.
101800
101900 8110-BUSCA-LARGO-CAMPO.
102000
102100     IF WS-CAMPO-LARGO(WS-IDX-POS:1) NOT = SPACE
102200        MOVE WS-IDX-POS TO WS-LARGO-CAMPO
102300     ELSE
102400        SUBTRACT CT-1 FROM WS-IDX-POS
102500     END-IF
102600     .
102700 8110-BUSCA-LARGO-CAMPO-EXIT.
102800     EXIT.
