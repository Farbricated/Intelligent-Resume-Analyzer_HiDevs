000100*****************************************************************
000200* Program name:    NE7CAND0.                                    *
000300* Original author: RPALACIOS.                                   *
000400*                                                               *
000500* Maintenence Log                                               * NE7CAND0
000600* Date       Author        Maintenance Requirement.             * NE7CAND0
000700* ---------- ------------  -------------------------------------* NE7CAND0
000800* 14/03/1989 RPALACIOS     Initial Version - RQ NE7-0001.        *NE7CAND0
000900* 02/08/1989 RPALACIOS     Corrige lectura de requerimientos.    *NE7CAND0
001000* 22/01/1990 JCASTRO       Agrega archivo de resguardo NE7ARCF.  *NE7CAND0
001100* 17/06/1991 JCASTRO       Amplia tabla de resumen a 500 cands.  *NE7CAND0
001200* 03/02/1992 MTORRES       Corrige orden descendente en empates. *NE7CAND0
001300* 29/09/1993 MTORRES       Agrega cierre de candidato sin @END.  *NE7CAND0
001400* 11/04/1995 RPALACIOS     Valida archivo de requerimientos      *NE7CAND0
001500*                          vacio.                                *NE7CAND0
001600* 19/11/1996 LFARIAS       Estandariza mensajes de error NE7-X.  *NE7CAND0
001700* 08/05/1998 LFARIAS       Ajuste Y2K - fecha de corrida a 4     *NE7CAND0
001800*                          digitos.                              *NE7CAND0
001900* 14/01/1999 LFARIAS       Verificacion final cambio de siglo.   *NE7CAND0
002000* 26/07/2000 MTORRES       Agrega promedio de puntaje redondeado.*NE7CAND0
002100* 09/03/2002 JCASTRO       RQ NE7-0045 - Sube limite de lineas   *NE7CAND0
002200*                          de curriculum a 60.                   *NE7CAND0
002300* 15/10/2003 RPALACIOS     Corrige empates en el ordenamiento.   *NE7CAND0
002400* 27/02/2005 MTORRES       Agrega contador de recomendados >=60. *NE7CAND0
002500* 09/11/2007 LFARIAS       RQ NE7-0102 - Revision anual.         *NE7CAND0
002600*****************************************************************
002700*                                                               *
002800*          I D E N T I F I C A T I O N  D I V I S I O N         *
002900*                                                               *
003000*****************************************************************
003100 IDENTIFICATION DIVISION.
003200 PROGRAM-ID.  NE7CAND0.
003300 AUTHOR. RAUL PALACIOS.
003400 INSTALLATION. IBM Z/OS.
003500 DATE-WRITTEN. 14/03/1989.
003600 DATE-COMPILED. 09/11/2007.
003700 SECURITY. CONFIDENTIAL.
003800*****************************************************************
003900*                                                               *
004000*             E N V I R O N M E N T   D I V I S I O N           *
004100*                                                               *
004200*****************************************************************
004300 ENVIRONMENT DIVISION.
004400
004500 CONFIGURATION SECTION.
004600 SPECIAL-NAMES.
004700        C01 IS TOP-OF-FORM.
004800
004900 INPUT-OUTPUT SECTION.
005000
005100*****************************************************************
005200*              ARCHIVOS INTERVINIENTES EN EL PROCESO            *
005300*****************************************************************
005400 FILE-CONTROL.
005500
005600     SELECT NE7JOBF   ASSIGN       TO NE7JOBF
005700                      ORGANIZATION IS LINE SEQUENTIAL
005800                      FILE STATUS  IS SW-FS-JOBF.
005900
006000     SELECT NE7CANF   ASSIGN       TO NE7CANF
006100                      ORGANIZATION IS LINE SEQUENTIAL
006200                      FILE STATUS  IS SW-FS-CANF.
006300
006400     SELECT NE7RPTF   ASSIGN       TO NE7RPTF
006500                      ORGANIZATION IS LINE SEQUENTIAL
006600                      FILE STATUS  IS SW-FS-RPTF.
006700
006800     SELECT NE7SUMF   ASSIGN       TO NE7SUMF
006900                      ORGANIZATION IS LINE SEQUENTIAL
007000                      FILE STATUS  IS SW-FS-SUMF.
007100
007200     SELECT NE7ARCF   ASSIGN       TO NE7ARCF
007300                      ORGANIZATION IS LINE SEQUENTIAL
007400                      FILE STATUS  IS SW-FS-ARCF.
007500
007600*****************************************************************
007700*                                                               *
007800*                      D A T A   D I V I S I O N                *
007900*                                                               *
008000*****************************************************************
008100 DATA DIVISION.
008200 FILE SECTION.
008300
008400* ARCHIVO DE REQUERIMIENTOS DE LA POSICION (UNO POR CORRIDA)
008500 FD  NE7JOBF
008600     RECORDING MODE IS F
008700     RECORD CONTAINS 80 CHARACTERS.
008800 01  REG-NE7JOBF                     PIC X(80).
008900
009000* ARCHIVO DE CURRICULUMS DE CANDIDATOS (TEXTO LIBRE DELIMITADO)
009100 FD  NE7CANF
009200     RECORDING MODE IS F
009300     RECORD CONTAINS 80 CHARACTERS.
009400 01  REG-NE7CANF                     PIC X(80).
009500
009600* REPORTE DE ANALISIS POR CANDIDATO
009700 FD  NE7RPTF
009800     RECORDING MODE IS F
009900     RECORD CONTAINS 132 CHARACTERS.
010000 01  REG-NE7RPTF                     PIC X(132).
010100
010200* LISTADO RESUMEN / RANKING DE CANDIDATOS
010300 FD  NE7SUMF
010400     RECORDING MODE IS F
010500     RECORD CONTAINS 132 CHARACTERS.
010600 01  REG-NE7SUMF                     PIC X(132).
010700
010800* ARCHIVO DE RESGUARDO DE RESULTADOS (UN REGISTRO POR CANDIDATO)
010900 FD  NE7ARCF
011000     RECORDING MODE IS F
011100     RECORD CONTAINS 132 CHARACTERS.
011200 01  REG-NE7ARCF.
011300     COPY NE7ARC00.
011400
011500 WORKING-STORAGE SECTION.
011600
011700*****************************************************************
011800*           CONTADORES Y SWITCHES INDEPENDIENTES (77)            *
011900*****************************************************************
012000 77  SW-FIN-CANF                     PIC X(02) VALUE 'NO'.
012100     88  FIN-CANF-SI                          VALUE 'SI'.
012200 77  SW-EN-CANDIDATO                 PIC X(02) VALUE 'NO'.
012300     88  EN-CANDIDATO-SI                       VALUE 'SI'.
012400 77  WS-CONT-LINEAS-CAND             PIC 9(02) COMP VALUE 0.
012500 77  CN-CANDIDATOS-LEIDOS            PIC 9(05) COMP VALUE 0.
012600 77  CN-CANDIDATOS-RECOM             PIC 9(05) COMP VALUE 0.
012700
012800*****************************************************************
012900*                  ESTADO DE LOS ARCHIVOS                        *
013000*****************************************************************
013100 01  SW-ARCHIVOS.
013200     05 SW-FS-JOBF                   PIC X(02) VALUE SPACE.
013300        88 FS-JOBF-88-OK                       VALUE '00'.
013400     05 SW-FS-CANF                   PIC X(02) VALUE SPACE.
013500        88 FS-CANF-88-OK                       VALUE '00'.
013600     05 SW-FS-RPTF                   PIC X(02) VALUE SPACE.
013700        88 FS-RPTF-88-OK                       VALUE '00'.
013800     05 SW-FS-SUMF                   PIC X(02) VALUE SPACE.
013900        88 FS-SUMF-88-OK                       VALUE '00'.
014000     05 SW-FS-ARCF                   PIC X(02) VALUE SPACE.
014100        88 FS-ARCF-88-OK                       VALUE '00'.
014200     05 FILLER                       PIC X(02) VALUE SPACES.
014300
014400*****************************************************************
014500*                    DEFINICION DE CONSTANTES                   *
014600*****************************************************************
014700 01  CT-CONSTANTES.
014800     05 CT-1                         PIC 9(01) VALUE 1.
014900     05 CT-SENTINEL-CAND             PIC X(10) VALUE '@CANDIDATE'.
015000     05 CT-SENTINEL-FIN              PIC X(04) VALUE '@END'.
015100     05 CT-UMBRAL-RECOM              PIC 9(03) VALUE 060.
015200     05 CT-RUTINA                    PIC X(08) VALUE 'NE7CAND0'.
015300     05 FILLER                       PIC X(06) VALUE SPACES.
015400
015500*****************************************************************
015600*                     DEFINICION DE VARIABLES                   *
015700*****************************************************************
015800 01  WS-VARIABLES.
015900     05 WS-SUMA-PUNTAJES             PIC S9(07) COMP VALUE 0.
016000     05 WS-PROMEDIO-CALC             PIC 9(03)V9(01) COMP-3
016100                                      VALUE 0.
016200     05 WS-IDX-SKILL                 PIC 9(02) COMP VALUE 0.
016300     05 WS-IDX-LINEA                 PIC 9(02) COMP VALUE 0.
016400     05 WS-IDX-ORDEN                 PIC 9(05) COMP VALUE 0.
016500     05 WS-IDX-ORDEN2                PIC 9(05) COMP VALUE 0.
016600     05 WS-LIMITE-PASADA             PIC 9(05) COMP VALUE 0.
016700     05 FILLER                       PIC X(02) VALUE SPACES.
016800
016900*****************************************************************
017000*               FECHA Y HORA DE LA CORRIDA (CABECERAS)           *
017100*****************************************************************
017200 01  WS-FECHA-HOY.
017300     05 WS-FECHA-HOY-AAAA            PIC 9(04).
017400     05 WS-FECHA-HOY-MM              PIC 9(02).
017500     05 WS-FECHA-HOY-DD              PIC 9(02).
017600 01  WS-FECHA-HOY-NUM REDEFINES WS-FECHA-HOY
017700                                   PIC 9(08).
017800 01  WS-HORA-HOY.
017900     05 WS-HORA-HOY-HH               PIC 9(02).
018000     05 WS-HORA-HOY-MIN              PIC 9(02).
018100     05 WS-HORA-HOY-SEG              PIC 9(02).
018200     05 WS-HORA-HOY-CEN              PIC 9(02).
018300 01  WS-FECHA-HOY-FMT.
018400     05 WS-FHOY-DD                   PIC X(02).
018500     05 FILLER                       PIC X(01) VALUE '/'.
018600     05 WS-FHOY-MM                   PIC X(02).
018700     05 FILLER                       PIC X(01) VALUE '/'.
018800     05 WS-FHOY-AAAA                 PIC X(04).
018900     05 FILLER                       PIC X(01) VALUE SPACE.
019000     05 WS-FHOY-HH                   PIC X(02).
019100     05 FILLER                       PIC X(01) VALUE ':'.
019200     05 WS-FHOY-MIN                  PIC X(02).
019300     05 FILLER                       PIC X(01) VALUE ':'.
019400     05 WS-FHOY-SEG                  PIC X(02).
019500
019600*****************************************************************
019700*        LINEA DE REQUERIMIENTOS - VISTAS REDEFINIDAS            *
019800*****************************************************************
019900 01  WS-JOBF-LINEA-AREA.
020000     05 WS-JOBF-LINEA                PIC X(80).
020100 01  WS-JOBF-CUENTA-VIEW REDEFINES WS-JOBF-LINEA-AREA.
020200     05 WS-JOBF-VAL-SKILL-COUNT      PIC 9(02).
020300     05 FILLER                       PIC X(78).
020400 01  WS-JOBF-ANIOS-VIEW  REDEFINES WS-JOBF-LINEA-AREA.
020500     05 WS-JOBF-VAL-ANIOS            PIC 9(02).
020600     05 FILLER                       PIC X(78).
020700
020800*****************************************************************
020900*        LINEA DE CURRICULUM - VISTA DE PRIMER TOKEN             *
021000*****************************************************************
021100 01  WS-CANF-LINEA-AREA.
021200     05 WS-CANF-LINEA                PIC X(80).
021300 01  WS-CANF-PRIMERA-VIEW REDEFINES WS-CANF-LINEA-AREA.
021400     05 WS-CANF-PRIMERA-PALABRA      PIC X(10).
021500     05 FILLER                       PIC X(70).
021600
021700*****************************************************************
021800*        BUFFER DE LINEAS DEL CANDIDATO EN PROCESO               *
021900*****************************************************************
022000 01  WS-TAB-LINEAS-CAND.
022100     05 WS-LIN-CAND OCCURS 60 TIMES
022200                    INDEXED BY WS-LIN-IDX
022300                    PIC X(80).
022400
022500*****************************************************************
022600*        TABLA DE RESUMEN / RANKING DE CANDIDATOS                *
022700*****************************************************************
022800 01  WS-TAB-RESUMEN.
022900     05 WS-TAB-ENTRADA OCCURS 500 TIMES
023000                       INDEXED BY WS-TAB-IDX WS-TAB-IDX2.
023100        10 TAB-RANK                  PIC 9(02).
023200        10 TAB-NAME                  PIC X(25).
023300        10 TAB-SCORE                 PIC 9(03).
023400        10 TAB-STATUS                PIC X(20).
023500        10 FILLER                    PIC X(01).
023600
023700 01  WS-TEMP-ENTRADA.
023800     05 TMP-RANK                     PIC 9(02).
023900     05 TMP-NAME                     PIC X(25).
024000     05 TMP-SCORE                    PIC 9(03).
024100     05 TMP-STATUS                   PIC X(20).
024200     05 FILLER                       PIC X(01).
024300
024400*****************************************************************
024500*                NOMBRES DE LAS RUTINAS LLAMADAS                 *
024600*****************************************************************
024700 01  WS-CALLING-NAMES.
024800     05 WS-CALLING-PARS              PIC X(08) VALUE 'NE7PARS0'.
024900     05 WS-CALLING-SCOR              PIC X(08) VALUE 'NE7SCOR0'.
025000     05 WS-CALLING-RPT               PIC X(08) VALUE 'NE7RPT00'.
025100
025200*****************************************************************
025300*                   LINEAS DEL LISTADO RESUMEN                   *
025400*****************************************************************
025500 01  WS-LINEA-BANNER-EQ.
025600     05 FILLER                       PIC X(132) VALUE ALL '='.
025700
025800 01  WS-LINEA-TITULO.
025900     05 FILLER                       PIC X(58) VALUE SPACES.
026000     05 FILLER                       PIC X(16) VALUE
026100                                      'ANALYSIS SUMMARY'.
026200     05 FILLER                       PIC X(58) VALUE SPACES.
026300
026400 01  WS-LINEA-ENCABEZADO.
026500     05 FILLER                       PIC X(06) VALUE 'RANK'.
026600     05 FILLER                       PIC X(25) VALUE 'NAME'.
026700     05 FILLER                       PIC X(10) VALUE 'SCORE'.
026800     05 FILLER                       PIC X(30) VALUE
026900                                      'RECOMMENDATION'.
027000     05 FILLER                       PIC X(61) VALUE SPACES.
027100
027200 01  WS-LINEA-REGLA.
027300     05 FILLER                       PIC X(71) VALUE ALL '-'.
027400     05 FILLER                       PIC X(61) VALUE SPACES.
027500
027600 01  WS-LINEA-DETALLE.
027700     05 SUM-DET-RANK                 PIC Z(5)9.
027800     05 SUM-DET-NAME                 PIC X(25).
027900     05 SUM-DET-SCORE                PIC Z(9)9.
028000     05 SUM-DET-STATUS               PIC X(30).
028100     05 FILLER                       PIC X(61) VALUE SPACES.
028200
028300 01  WS-LINEA-TOTAL1.
028400     05 FILLER                       PIC X(27) VALUE
028500            'TOTAL CANDIDATES ANALYZED: '.
028600     05 SUM-TOT-CAND                 PIC Z(4)9.
028700     05 FILLER                       PIC X(100) VALUE SPACES.
028800
028900 01  WS-LINEA-TOTAL2.
029000     05 FILLER                       PIC X(21) VALUE
029100            'AVERAGE MATCH SCORE: '.
029200     05 SUM-TOT-PROM                 PIC ZZ9.9.
029300     05 FILLER                       PIC X(106) VALUE SPACES.
029400
029500 01  WS-LINEA-TOTAL3.
029600     05 FILLER                       PIC X(24) VALUE
029700                                      'RECOMMENDED CANDIDATES: '.
029800     05 SUM-TOT-RECOM                PIC Z(4)9.
029900     05 FILLER                       PIC X(103) VALUE SPACES.
030000
030100*****************************************************************
030200*                    DEFINICION DE COPYBOOKS                    *
030300*****************************************************************
030400 01  NE7JOBR0-AREA.
030500     COPY NE7JOBR0.
030600
030700 01  NE7CAND0-AREA.
030800     COPY NE7CAND0.
030900
031000 01  NE7SCOR0-AREA.
031100     COPY NE7SCOR0.
031200
031300 01  NE7RPTL0-AREA.
031400     COPY NE7RPTL0.
031500
031600*****************************************************************
031700*                                                               *
031800*              P R O C E D U R E   D I V I S I O N              *
031900*                                                               *
032000*****************************************************************
032100 PROCEDURE DIVISION.
032200*****************************************************************
032300*                        0000-MAINLINE                          *
032400*****************************************************************
032500 0000-MAINLINE.
032600
032700     PERFORM 1000-INICIO
032800        THRU 1000-INICIO-EXIT
032900
033000     PERFORM 2000-PROCESO
033100        THRU 2000-PROCESO-EXIT
033200        UNTIL FIN-CANF-SI
033300
033400     PERFORM 3000-FIN.
033500
033600*****************************************************************
033700*                           1000-INICIO                         *
033800*****************************************************************
033900 1000-INICIO.
034000
034100     ACCEPT WS-FECHA-HOY-NUM          FROM DATE YYYYMMDD
034200     ACCEPT WS-HORA-HOY                FROM TIME
034300
034400     MOVE WS-FECHA-HOY-DD              TO WS-FHOY-DD
034500     MOVE WS-FECHA-HOY-MM              TO WS-FHOY-MM
034600     MOVE WS-FECHA-HOY-AAAA            TO WS-FHOY-AAAA
034700     MOVE WS-HORA-HOY-HH                TO WS-FHOY-HH
034800     MOVE WS-HORA-HOY-MIN               TO WS-FHOY-MIN
034900     MOVE WS-HORA-HOY-SEG               TO WS-FHOY-SEG
035000
035100     OPEN INPUT  NE7JOBF
035200     IF NOT FS-JOBF-88-OK
035300        DISPLAY 'NE7-0001E ERROR APERTURA NE7JOBF CODE: '
035400                 SW-FS-JOBF
035500        PERFORM 9000-ERROR-ARCHIVO
035600           THRU 9000-ERROR-ARCHIVO-EXIT
035700     END-IF
035800
035900     OPEN INPUT  NE7CANF
036000     IF NOT FS-CANF-88-OK
036100        DISPLAY 'NE7-0002E ERROR APERTURA NE7CANF CODE: '
036200                 SW-FS-CANF
036300        PERFORM 9000-ERROR-ARCHIVO
036400           THRU 9000-ERROR-ARCHIVO-EXIT
036500     END-IF
036600
036700     OPEN OUTPUT NE7RPTF
036800     IF NOT FS-RPTF-88-OK
036900        DISPLAY 'NE7-0003E ERROR APERTURA NE7RPTF CODE: '
037000                 SW-FS-RPTF
037100        PERFORM 9000-ERROR-ARCHIVO
037200           THRU 9000-ERROR-ARCHIVO-EXIT
037300     END-IF
037400
037500     OPEN OUTPUT NE7SUMF
037600     IF NOT FS-SUMF-88-OK
037700        DISPLAY 'NE7-0004E ERROR APERTURA NE7SUMF CODE: '
037800                 SW-FS-SUMF
037900        PERFORM 9000-ERROR-ARCHIVO
038000           THRU 9000-ERROR-ARCHIVO-EXIT
038100     END-IF
038200
038300     OPEN OUTPUT NE7ARCF
038400     IF NOT FS-ARCF-88-OK
038500        DISPLAY 'NE7-0005E ERROR APERTURA NE7ARCF CODE: '
038600                 SW-FS-ARCF
038700        PERFORM 9000-ERROR-ARCHIVO
038800           THRU 9000-ERROR-ARCHIVO-EXIT
038900     END-IF
039000
039100     PERFORM 1100-LEE-REQUERIMIENTOS
039200        THRU 1100-LEE-REQUERIMIENTOS-EXIT
039300
039400     PERFORM 2100-LEE-CANDF
039500        THRU 2100-LEE-CANDF-EXIT
039600     .
039700 1000-INICIO-EXIT.
039800     EXIT.
039900
040000*****************************************************************
040100*                  1100-LEE-REQUERIMIENTOS                       *
040200* Carga el unico registro de requerimientos de la corrida a      *
040300* partir de las lineas fijas de NE7JOBF (ver cpy-NE7JOBR0).      *
040400*****************************************************************
040500 1100-LEE-REQUERIMIENTOS.
040600
040700     INITIALIZE NE7JOBR0
040800
040900     READ NE7JOBF INTO WS-JOBF-LINEA
041000        AT END
041100           DISPLAY 'NE7-0006E NE7JOBF SIN REGISTROS'
041200           PERFORM 9000-ERROR-ARCHIVO
041300              THRU 9000-ERROR-ARCHIVO-EXIT
041400     END-READ
041500     MOVE WS-JOBF-LINEA(1:40)          TO JOBR-POSITION
041600
041700     READ NE7JOBF INTO WS-JOBF-LINEA
041800        AT END
041900           DISPLAY 'NE7-0007E FALTA CANTIDAD DE HABILIDADES'
042000           PERFORM 9000-ERROR-ARCHIVO
042100              THRU 9000-ERROR-ARCHIVO-EXIT
042200     END-READ
042300     MOVE WS-JOBF-VAL-SKILL-COUNT      TO JOBR-REQ-SKILL-COUNT
042400
042500     PERFORM 1110-LEE-SKILL-REQ
042600        THRU 1110-LEE-SKILL-REQ-EXIT
042700        VARYING WS-IDX-SKILL FROM 1 BY 1
042800        UNTIL WS-IDX-SKILL > JOBR-REQ-SKILL-COUNT
042900
043000     READ NE7JOBF INTO WS-JOBF-LINEA
043100        AT END
043200           MOVE ZERO                   TO JOBR-REQ-YEARS
043300        NOT AT END
043400           MOVE WS-JOBF-VAL-ANIOS       TO JOBR-REQ-YEARS
043500     END-READ
043600
043700     READ NE7JOBF INTO WS-JOBF-LINEA
043800        AT END
043900           MOVE SPACES                 TO JOBR-REQ-EDUCATION
044000        NOT AT END
044100           MOVE WS-JOBF-LINEA(1:20)     TO JOBR-REQ-EDUCATION
044200     END-READ
044300
044400     CLOSE NE7JOBF
044500     .
044600 1100-LEE-REQUERIMIENTOS-EXIT.
044700     EXIT.
044800
044900*****************************************************************
045000*                   1110-LEE-SKILL-REQ                           *
045100*****************************************************************
045200 1110-LEE-SKILL-REQ.
045300
045400     READ NE7JOBF INTO WS-JOBF-LINEA
045500        AT END
045600           DISPLAY 'NE7-0008E FALTAN LINEAS DE HABILIDADES'
045700           PERFORM 9000-ERROR-ARCHIVO
045800              THRU 9000-ERROR-ARCHIVO-EXIT
045900     END-READ
046000     MOVE WS-JOBF-LINEA(1:20)
046100                     TO JOBR-REQ-SKILL(WS-IDX-SKILL)
046200     .
046300 1110-LEE-SKILL-REQ-EXIT.
046400     EXIT.
046500
046600*****************************************************************
046700*                           2000-PROCESO                        *
046800* Ciclo de lectura secuencial del archivo de curriculums.        *
046900* Cada linea leida se clasifica por su primer token y, segun el  *
047000* caso, abre, acumula o cierra el candidato en proceso.          *
047100*****************************************************************
047200 2000-PROCESO.
047300
047400     PERFORM 2130-EXTRAE-PRIMER-TOKEN
047500        THRU 2130-EXTRAE-PRIMER-TOKEN-EXIT
047600
047700     EVALUATE TRUE
047800        WHEN WS-CANF-PRIMERA-PALABRA EQUAL CT-SENTINEL-CAND
047900             PERFORM 2110-NUEVO-CANDIDATO
048000                THRU 2110-NUEVO-CANDIDATO-EXIT
048100        WHEN WS-CANF-PRIMERA-PALABRA(1:4) EQUAL CT-SENTINEL-FIN
048200             PERFORM 2200-CIERRA-CANDIDATO
048300                THRU 2200-CIERRA-CANDIDATO-EXIT
048400        WHEN EN-CANDIDATO-SI
048500             PERFORM 2120-ACUMULA-LINEA
048600                THRU 2120-ACUMULA-LINEA-EXIT
048700        WHEN OTHER
048800             CONTINUE
048900     END-EVALUATE
049000
049100     PERFORM 2100-LEE-CANDF
049200        THRU 2100-LEE-CANDF-EXIT
049300     .
049400 2000-PROCESO-EXIT.
049500     EXIT.
049600
049700*****************************************************************
049800*                       2100-LEE-CANDF                          *
049900*****************************************************************
050000 2100-LEE-CANDF.
050100
050200     READ NE7CANF INTO WS-CANF-LINEA
050300        AT END
050400           SET FIN-CANF-SI TO TRUE
050500     END-READ
050600     .
050700 2100-LEE-CANDF-EXIT.
050800     EXIT.
050900
051000*****************************************************************
051100*                    2110-NUEVO-CANDIDATO                        *
051200*****************************************************************
051300 2110-NUEVO-CANDIDATO.
051400
051500     IF EN-CANDIDATO-SI
051600        PERFORM 2200-CIERRA-CANDIDATO
051700           THRU 2200-CIERRA-CANDIDATO-EXIT
051800     END-IF
051900
052000     MOVE 'SI'                        TO SW-EN-CANDIDATO
052100     MOVE ZERO                        TO WS-CONT-LINEAS-CAND
052200     .
052300 2110-NUEVO-CANDIDATO-EXIT.
052400     EXIT.
052500
052600*****************************************************************
052700*                    2120-ACUMULA-LINEA                          *
052800*****************************************************************
052900 2120-ACUMULA-LINEA.
053000
053100     IF WS-CONT-LINEAS-CAND < 60
053200        ADD CT-1                      TO WS-CONT-LINEAS-CAND
053300        MOVE WS-CANF-LINEA
053400                 TO WS-LIN-CAND(WS-CONT-LINEAS-CAND)
053500     END-IF
053600     .
053700 2120-ACUMULA-LINEA-EXIT.
053800     EXIT.
053900
054000*****************************************************************
054100*                2130-EXTRAE-PRIMER-TOKEN                        *
054200*****************************************************************
054300 2130-EXTRAE-PRIMER-TOKEN.
054400
054500     MOVE SPACES                      TO WS-CANF-PRIMERA-PALABRA
054600
054700     UNSTRING WS-CANF-LINEA DELIMITED BY ALL SPACE
054800        INTO WS-CANF-PRIMERA-PALABRA
054900     END-UNSTRING
055000     .
055100 2130-EXTRAE-PRIMER-TOKEN-EXIT.
055200     EXIT.
055300
055400*****************************************************************
055500*                  2200-CIERRA-CANDIDATO                        *
055600* Se invoca por un @END explicito, por el inicio de un nuevo     *
055700* @CANDIDATE sin cierre previo, o por fin de archivo (3000-FIN). *
055800*****************************************************************
055900 2200-CIERRA-CANDIDATO.
056000
056100     IF EN-CANDIDATO-SI
056200        PERFORM 2210-LLAMA-RUTINAS
056300           THRU 2210-LLAMA-RUTINAS-EXIT
056400        PERFORM 2220-ACUMULA-RESUMEN
056500           THRU 2220-ACUMULA-RESUMEN-EXIT
056600        MOVE 'NO'                     TO SW-EN-CANDIDATO
056700        MOVE ZERO                     TO WS-CONT-LINEAS-CAND
056800     END-IF
056900     .
057000 2200-CIERRA-CANDIDATO-EXIT.
057100     EXIT.
057200
057300*****************************************************************
057400*                   2210-LLAMA-RUTINAS                           *
057500* Invoca, en orden, la extraccion de campos, el calculo del      *
057600* puntaje y el armado del reporte del candidato ya delimitado.   *
057700*****************************************************************
057800 2210-LLAMA-RUTINAS.
057900
058000     INITIALIZE NE7CAND0
058100     INITIALIZE NE7SCOR0
058200     INITIALIZE NE7RPTL0
058300
058400     CALL WS-CALLING-PARS USING WS-TAB-LINEAS-CAND
058500                                WS-CONT-LINEAS-CAND
058600                                NE7CAND0
058700
058800     CALL WS-CALLING-SCOR USING NE7CAND0
058900                                NE7JOBR0
059000                                NE7SCOR0
059100
059200     CALL WS-CALLING-RPT  USING NE7CAND0
059300                                NE7JOBR0
059400                                NE7SCOR0
059500                                WS-FECHA-HOY-FMT
059600                                NE7RPTL0
059700
059800     PERFORM 2215-ESCRIBE-REPORTE
059900        THRU 2215-ESCRIBE-REPORTE-EXIT
060000
060100     PERFORM 2216-ESCRIBE-ARCHIVO
060200        THRU 2216-ESCRIBE-ARCHIVO-EXIT
060300     .
060400 2210-LLAMA-RUTINAS-EXIT.
060500     EXIT.
060600
060700*****************************************************************
060800*                  2215-ESCRIBE-REPORTE                          *
060900*****************************************************************
061000 2215-ESCRIBE-REPORTE.
061100
061200     PERFORM 2217-ESCRIBE-LINEA-RPT
061300        THRU 2217-ESCRIBE-LINEA-RPT-EXIT
061400        VARYING WS-IDX-LINEA FROM 1 BY 1
061500        UNTIL WS-IDX-LINEA > RPTL-LINE-COUNT
061600     .
061700 2215-ESCRIBE-REPORTE-EXIT.
061800     EXIT.
061900
062000*****************************************************************
062100*                 2217-ESCRIBE-LINEA-RPT                         *
062200*****************************************************************
062300 2217-ESCRIBE-LINEA-RPT.
062400
062500     WRITE REG-NE7RPTF FROM RPTL-LINE(WS-IDX-LINEA)
062600     .
062700 2217-ESCRIBE-LINEA-RPT-EXIT.
062800     EXIT.
062900
063000*****************************************************************
063100*                 2216-ESCRIBE-ARCHIVO                           *
063200*****************************************************************
063300 2216-ESCRIBE-ARCHIVO.
063400
063500     MOVE CAND-NAME                   TO ARC-NAME
063600     MOVE CAND-EMAIL                  TO ARC-EMAIL
063700     MOVE CAND-PHONE                  TO ARC-PHONE
063800     MOVE SCOR-SKILLS                 TO ARC-SCORE-SKILLS
063900     MOVE SCOR-EXPERIENCE             TO ARC-SCORE-EXPERIENCE
064000     MOVE SCOR-EDUCATION              TO ARC-SCORE-EDUCATION
064100     MOVE SCOR-TOTAL                  TO ARC-SCORE-TOTAL
064200     MOVE SCOR-RECOMMEND-STATUS       TO ARC-RECOMMEND-STATUS
064300
064400     WRITE REG-NE7ARCF FROM NE7ARC00
064500     .
064600 2216-ESCRIBE-ARCHIVO-EXIT.
064700     EXIT.
064800
064900*****************************************************************
065000*                  2220-ACUMULA-RESUMEN                         *
065100* 27/02/2005 MTORRES - agrega el contador de recomendados        *
065200* (puntaje >= CT-UMBRAL-RECOM) para el pie del sumario.          *
065300*****************************************************************
065400 2220-ACUMULA-RESUMEN.
065500
065600     ADD CT-1                         TO CN-CANDIDATOS-LEIDOS
065700     ADD SCOR-TOTAL                    TO WS-SUMA-PUNTAJES
065800
065900     IF SCOR-TOTAL >= CT-UMBRAL-RECOM
066000        ADD CT-1                       TO CN-CANDIDATOS-RECOM
066100     END-IF
066200
066300     IF CN-CANDIDATOS-LEIDOS <= 500
066400        SET WS-TAB-IDX TO CN-CANDIDATOS-LEIDOS
066500        MOVE CAND-NAME              TO TAB-NAME(WS-TAB-IDX)
066600        MOVE SCOR-TOTAL              TO TAB-SCORE(WS-TAB-IDX)
066700        MOVE SCOR-RECOMMEND-STATUS
066800                                     TO TAB-STATUS(WS-TAB-IDX)
066900     END-IF
067000     .
067100 2220-ACUMULA-RESUMEN-EXIT.
067200     EXIT.
067300
067400*****************************************************************
067500*                              3000-FIN                         *
067600*****************************************************************
067700 3000-FIN.
067800
067900     PERFORM 2200-CIERRA-CANDIDATO
068000        THRU 2200-CIERRA-CANDIDATO-EXIT
068100
068200     PERFORM 3100-ORDENA-RESUMEN
068300        THRU 3100-ORDENA-RESUMEN-EXIT
068400
068500     PERFORM 3200-IMPRIME-SUMARIO
068600        THRU 3200-IMPRIME-SUMARIO-EXIT
068700
068800     CLOSE NE7CANF
068900     CLOSE NE7RPTF
069000     CLOSE NE7SUMF
069100     CLOSE NE7ARCF
069200
069300     PERFORM 3900-ESCRIBE-ESTADISTICAS
069400        THRU 3900-ESCRIBE-ESTADISTICAS-EXIT
069500
069600     STOP RUN.
069700
069800*****************************************************************
069900*                 3100-ORDENA-RESUMEN                            *
070000* Ordenamiento de burbuja, descendente por puntaje, estable      *
070100* (solo intercambia cuando el siguiente es estrictamente mayor). *
070200*****************************************************************
070300 3100-ORDENA-RESUMEN.
070400
070500     IF CN-CANDIDATOS-LEIDOS > 1
070600        PERFORM 3110-PASADA-EXTERNA
070700           THRU 3110-PASADA-EXTERNA-EXIT
070800           VARYING WS-IDX-ORDEN FROM 1 BY 1
070900           UNTIL WS-IDX-ORDEN >= CN-CANDIDATOS-LEIDOS
071000     END-IF
071100     .
071200 3100-ORDENA-RESUMEN-EXIT.
071300     EXIT.
071400
071500*****************************************************************
071600*                 3110-PASADA-EXTERNA                            *
071700*****************************************************************
071800 3110-PASADA-EXTERNA.
071900
072000     SUBTRACT WS-IDX-ORDEN FROM CN-CANDIDATOS-LEIDOS
072100        GIVING WS-LIMITE-PASADA
072200
072300     PERFORM 3120-COMPARA-ADYACENTES
072400        THRU 3120-COMPARA-ADYACENTES-EXIT
072500        VARYING WS-IDX-ORDEN2 FROM 1 BY 1
072600        UNTIL WS-IDX-ORDEN2 > WS-LIMITE-PASADA
072700     .
072800 3110-PASADA-EXTERNA-EXIT.
072900     EXIT.
073000
073100*****************************************************************
073200*               3120-COMPARA-ADYACENTES                         *
073300* 15/10/2003 RPALACIOS - usa "<" estricto para que empates       *
073400* conserven el orden de lectura (estabilidad del ordenamiento). *
073500*****************************************************************
073600 3120-COMPARA-ADYACENTES.
073700
073800     SET WS-TAB-IDX  TO WS-IDX-ORDEN2
073900     SET WS-TAB-IDX2 TO WS-IDX-ORDEN2
074000     SET WS-TAB-IDX2 UP BY 1
074100
074200     IF TAB-SCORE(WS-TAB-IDX) < TAB-SCORE(WS-TAB-IDX2)
074300        PERFORM 3130-INTERCAMBIA
074400           THRU 3130-INTERCAMBIA-EXIT
074500     END-IF
074600     .
074700 3120-COMPARA-ADYACENTES-EXIT.
074800     EXIT.
074900
075000*****************************************************************
075100*                   3130-INTERCAMBIA                             *
075200*****************************************************************
075300 3130-INTERCAMBIA.
075400
075500     MOVE WS-TAB-ENTRADA(WS-TAB-IDX)  TO WS-TEMP-ENTRADA
075600     MOVE WS-TAB-ENTRADA(WS-TAB-IDX2)
075700                              TO WS-TAB-ENTRADA(WS-TAB-IDX)
075800     MOVE WS-TEMP-ENTRADA
075900                              TO WS-TAB-ENTRADA(WS-TAB-IDX2)
076000     .
076100 3130-INTERCAMBIA-EXIT.
076200     EXIT.
076300
076400*****************************************************************
076500*                 3200-IMPRIME-SUMARIO                           *
076600*****************************************************************
076700 3200-IMPRIME-SUMARIO.
076800
076900     PERFORM 3210-ENCABEZADO-SUMARIO
077000        THRU 3210-ENCABEZADO-SUMARIO-EXIT
077100
077200     PERFORM 3220-DETALLE-SUMARIO
077300        THRU 3220-DETALLE-SUMARIO-EXIT
077400        VARYING WS-IDX-ORDEN FROM 1 BY 1
077500        UNTIL WS-IDX-ORDEN > CN-CANDIDATOS-LEIDOS
077600
077700     PERFORM 3230-TOTALES-SUMARIO
077800        THRU 3230-TOTALES-SUMARIO-EXIT
077900     .
078000 3200-IMPRIME-SUMARIO-EXIT.
078100     EXIT.
078200
078300*****************************************************************
078400*               3210-ENCABEZADO-SUMARIO                         *
078500*****************************************************************
078600 3210-ENCABEZADO-SUMARIO.
078700
078800     WRITE REG-NE7SUMF FROM WS-LINEA-BANNER-EQ
078900     WRITE REG-NE7SUMF FROM WS-LINEA-TITULO
079000     WRITE REG-NE7SUMF FROM WS-LINEA-BANNER-EQ
079100     WRITE REG-NE7SUMF FROM WS-LINEA-ENCABEZADO
079200     WRITE REG-NE7SUMF FROM WS-LINEA-REGLA
079300     .
079400 3210-ENCABEZADO-SUMARIO-EXIT.
079500     EXIT.
079600
079700*****************************************************************
079800*                 3220-DETALLE-SUMARIO                           *
079900*****************************************************************
080000 3220-DETALLE-SUMARIO.
080100
080200     SET WS-TAB-IDX TO WS-IDX-ORDEN
080300
080400     MOVE WS-IDX-ORDEN                TO TAB-RANK(WS-TAB-IDX)
080500     MOVE WS-IDX-ORDEN                TO SUM-DET-RANK
080600     MOVE TAB-NAME(WS-TAB-IDX)        TO SUM-DET-NAME
080700     MOVE TAB-SCORE(WS-TAB-IDX)       TO SUM-DET-SCORE
080800     MOVE TAB-STATUS(WS-TAB-IDX)      TO SUM-DET-STATUS
080900
081000     WRITE REG-NE7SUMF FROM WS-LINEA-DETALLE
081100     .
081200 3220-DETALLE-SUMARIO-EXIT.
081300     EXIT.
081400
081500*****************************************************************
081600*                 3230-TOTALES-SUMARIO                           *
081700*****************************************************************
081800 3230-TOTALES-SUMARIO.
081900
082000     MOVE CN-CANDIDATOS-LEIDOS        TO SUM-TOT-CAND
082100
082200     IF CN-CANDIDATOS-LEIDOS > 0
082300        DIVIDE WS-SUMA-PUNTAJES BY CN-CANDIDATOS-LEIDOS
082400           GIVING WS-PROMEDIO-CALC ROUNDED
082500     ELSE
082600        MOVE ZERO                     TO WS-PROMEDIO-CALC
082700     END-IF
082800
082900     MOVE WS-PROMEDIO-CALC            TO SUM-TOT-PROM
083000     MOVE CN-CANDIDATOS-RECOM         TO SUM-TOT-RECOM
083100
083200     WRITE REG-NE7SUMF FROM WS-LINEA-TOTAL1
083300     WRITE REG-NE7SUMF FROM WS-LINEA-TOTAL2
083400     WRITE REG-NE7SUMF FROM WS-LINEA-TOTAL3
083500     .
083600 3230-TOTALES-SUMARIO-EXIT.
083700     EXIT.
083800
083900*****************************************************************
084000*               3900-ESCRIBE-ESTADISTICAS                       *
084100*****************************************************************
084200 3900-ESCRIBE-ESTADISTICAS.
084300
084400     DISPLAY '*************************************************'
084500     DISPLAY '*             PROGRAMA NE7CAND0                  *'
084600     DISPLAY '*     ANALISIS DE CANDIDATOS - FIN DE CORRIDA    *'
084700     DISPLAY '* CANDIDATOS LEIDOS      : ' CN-CANDIDATOS-LEIDOS
084800     DISPLAY '* CANDIDATOS RECOMENDADOS: ' CN-CANDIDATOS-RECOM
084900     DISPLAY '*                                                *'
085000     DISPLAY '*************************************************'
085100     .
085200 3900-ESCRIBE-ESTADISTICAS-EXIT.
085300     EXIT.
085400
085500*****************************************************************
085600*                   9000-ERROR-ARCHIVO                           *
085700*****************************************************************
085800 9000-ERROR-ARCHIVO.
085900
086000     DISPLAY 'NE7-9000E PROCESO NE7CAND0 FINALIZADO POR ERROR'
086100     STOP RUN.
086200 9000-ERROR-ARCHIVO-EXIT.
086300     EXIT.
