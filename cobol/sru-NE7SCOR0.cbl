000100*****************************************************************
000200* Program name:    NE7SCOR0.                                    *
000300* Original author: JCASTRO.                                     *
000400*                                                               *
000500* Maintenence Log                                               * NE7SCOR0
000600* Date       Author        Maintenance Requirement.             * NE7SCOR0
000700* ---------- ------------  -------------------------------------* NE7SCOR0
000800* 11/06/1991 JCASTRO       Initial Version - RQ NE7-0001.        *NE7SCOR0
000900* 30/09/1992 JCASTRO       Agrega desglose de habilidades        *NE7SCOR0
001000*                          coincidentes y faltantes.             *NE7SCOR0
001100* 15/02/1994 RPALACIOS     Agrega calculo de experiencia.        *NE7SCOR0
001200* 22/08/1995 RPALACIOS     Agrega calculo de educacion.          *NE7SCOR0
001300* 04/04/1997 MTORRES       Agrega clasificador de recomendacion. *NE7SCOR0
001400* 08/05/1998 LFARIAS       Ajuste Y2K - revision general.        *NE7SCOR0
001500* 19/02/1999 LFARIAS       Verificacion final cambio de siglo.   *NE7SCOR0
001600* 09/11/2002 MTORRES       Corrige truncamiento del puntaje de   *NE7SCOR0
001700*                          habilidades cuando el requerido es 0. *NE7SCOR0
001800* 17/03/2006 RPALACIOS     RQ NE7-0099 - Revision anual.         *NE7SCOR0
001900*****************************************************************
002000*                                                               *
002100*          I D E N T I F I C A T I O N  D I V I S I O N         *
002200*                                                               *
002300*****************************************************************
002400 IDENTIFICATION DIVISION.
002500 PROGRAM-ID.  NE7SCOR0.
002600 AUTHOR. JORGE CASTRO.
002700 INSTALLATION. IBM Z/OS.
002800 DATE-WRITTEN. 11/06/1991.
002900 DATE-COMPILED. 17/03/2006.
003000 SECURITY. CONFIDENTIAL.
003100*****************************************************************
003200*                                                               *
003300*             E N V I R O N M E N T   D I V I S I O N           *
003400*                                                               *
003500*****************************************************************
003600 ENVIRONMENT DIVISION.
003700
003800 CONFIGURATION SECTION.
003900 SPECIAL-NAMES.
004000        C01 IS TOP-OF-FORM.
004100
004200*****************************************************************
004300*                                                               *
004400*                      D A T A   D I V I S I O N                *
004500*                                                               *
004600*****************************************************************
004700 DATA DIVISION.
004800 WORKING-STORAGE SECTION.
004900
005000*****************************************************************
005100*           CONTADORES Y SWITCHES INDEPENDIENTES (77)            *
005200*****************************************************************
005300 77  SW-HALLADO                      PIC X(02) VALUE 'NO'.
005400     88  HALLADO-SI                           VALUE 'SI'.
005500 77  WS-IDX-REQ                      PIC 9(02) COMP VALUE 0.
005600 77  WS-IDX-CAND                     PIC 9(02) COMP VALUE 0.
005700 77  WS-NUMERADOR                    PIC 9(05) COMP VALUE 0.
005800
005900*****************************************************************
006000*                    DEFINICION DE CONSTANTES                   *
006100*****************************************************************
006200 01  CT-CONSTANTES.
006300     05 CT-1                         PIC 9(01) VALUE 1.
006400     05 CT-PESO-HABILIDADES          PIC 9(02) VALUE 50.
006500     05 CT-PESO-EXPERIENCIA          PIC 9(02) VALUE 30.
006600     05 CT-PESO-EDUCACION            PIC 9(02) VALUE 20.
006700     05 CT-BANDA-ALTA                PIC 9(03) VALUE 80.
006800     05 CT-BANDA-MEDIA               PIC 9(03) VALUE 60.
006900     05 CT-BANDA-BAJA                PIC 9(03) VALUE 40.
007000     05 FILLER                       PIC X(05) VALUE SPACES.
007100
007200*****************************************************************
007300*      TABLAS DE CONVERSION A MAYUSCULAS (SIN FUNCION INTRINSECA)*
007400*****************************************************************
007500 01  WS-TRANSLATE-TABLAS.
007600     05 WS-MINUSCULAS    PIC X(26) VALUE
007700                          'abcdefghijklmnopqrstuvwxyz'.
007800     05 WS-MAYUSCULAS    PIC X(26) VALUE
007900                          'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
008000
008100*****************************************************************
008200*     AREA DE COMPARACION DE UNA HABILIDAD REQUERIDA / TENIDA    *
008300* Se agrupan ambos campos para pasarlos por un solo INSPECT      *
008400* CONVERTING via la vista plana, en vez de dos INSPECT separados.*
008500*****************************************************************
008600 01  WS-COMPARA-SKILL.
008700     05 WS-COMP-REQ                  PIC X(20).
008800     05 WS-COMP-CAND                 PIC X(20).
008900     05 FILLER                       PIC X(04) VALUE SPACES.
009000 01  WS-COMPARA-SKILL-R REDEFINES WS-COMPARA-SKILL.
009100     05 WS-COMPARA-SKILL-FLAT        PIC X(44).
009200
009300*****************************************************************
009400*        AREA DE COMPARACION DE NIVEL EDUCATIVO REQUERIDO        *
009500*          CONTRA EL NIVEL EDUCATIVO DEL CANDIDATO                
009600*****************************************************************
009700 01  WS-EDU-COMPARA.
009800     05 WS-EDU-REQ-MAYUS             PIC X(20).
009900     05 WS-EDU-CAND-MAYUS            PIC X(10).
010000 01  WS-EDU-COMPARA-R REDEFINES WS-EDU-COMPARA.
010100     05 WS-EDU-COMPARA-FLAT          PIC X(30).
010200
010300*****************************************************************
010400*        AREA DE TRABAJO PARA EL CALCULO DE PORCENTAJES          *
010500*****************************************************************
010600 01  WS-CALC-INTERMEDIO.
010700     05 WS-CALC-NUMERADOR            PIC 9(05) COMP.
010800     05 WS-CALC-DIVISOR              PIC 9(05) COMP.
010900 01  WS-CALC-INTERMEDIO-R REDEFINES WS-CALC-INTERMEDIO.
011000     05 FILLER                       PIC X(08).
011100
011200*****************************************************************
011300*                                                               *
011400*                 L I N K A G E   S E C T I O N                 *
011500*                                                               *
011600*****************************************************************
011700 LINKAGE SECTION.
011800
011900 01  LK-CAND0.
012000     COPY NE7CAND0.
012100
012200 01  LK-JOBR0.
012300     COPY NE7JOBR0.
012400
012500 01  LK-SCOR0.
012600     COPY NE7SCOR0.
012700
012800*****************************************************************
012900*                                                               *
013000*              P R O C E D U R E   D I V I S I O N              *
013100*                                                               *
013200*****************************************************************
013300 PROCEDURE DIVISION USING LK-CAND0
013400                          LK-JOBR0
013500                          LK-SCOR0.
013600*****************************************************************
013700*                        0000-MAINLINE                          *
013800*****************************************************************
013900 0000-MAINLINE.
014000
014100     PERFORM 2000-PROCESO
014200        THRU 2000-PROCESO-EXIT
014300
014400     GOBACK.
014500
014600*****************************************************************
014700*                         2000-PROCESO                          *
014800*****************************************************************
014900 2000-PROCESO.
015000
015100     PERFORM 2100-CALCULA-HABILIDADES
015200        THRU 2100-CALCULA-HABILIDADES-EXIT
015300
015400     PERFORM 2200-CALCULA-EXPERIENCIA
015500        THRU 2200-CALCULA-EXPERIENCIA-EXIT
015600
015700     PERFORM 2300-CALCULA-EDUCACION
015800        THRU 2300-CALCULA-EDUCACION-EXIT
015900
016000     PERFORM 2400-CALCULA-TOTAL
016100        THRU 2400-CALCULA-TOTAL-EXIT
016200
016300     PERFORM 2500-CLASIFICA-RECOMENDACION
016400        THRU 2500-CLASIFICA-RECOMENDACION-EXIT
016500     .
016600 2000-PROCESO-EXIT.
016700     EXIT.
016800
016900*****************************************************************
017000*               2100-CALCULA-HABILIDADES                        *
017100* Por cada habilidad requerida, determina si el candidato la     *
017200* posee (coincidencia exacta de valor, sin distincion de         *
017300* mayusculas) y arma las listas de coincidentes y faltantes.     *
017400* 09/11/2002 MTORRES - ver IF de JOBR-REQ-SKILL-COUNT mas abajo: *
017500* se evita la division cuando el requerido es cero.              *
017600*****************************************************************
017700 2100-CALCULA-HABILIDADES.
017800
017900     MOVE ZERO                        TO SCOR-MATCHED-COUNT
018000                                          SCOR-MISSING-COUNT
018100                                          SCOR-SKILLS
018200
018300     IF JOBR-REQ-SKILL-COUNT > ZERO
018400        PERFORM 2110-EVALUA-SKILL-REQUERIDA
018500           THRU 2110-EVALUA-SKILL-REQUERIDA-EXIT
018600           VARYING WS-IDX-REQ FROM 1 BY 1
018700           UNTIL WS-IDX-REQ > JOBR-REQ-SKILL-COUNT
018800
018900        COMPUTE WS-NUMERADOR = SCOR-MATCHED-COUNT
019000                              * CT-PESO-HABILIDADES
019100        DIVIDE WS-NUMERADOR BY JOBR-REQ-SKILL-COUNT
019200           GIVING SCOR-SKILLS
019300     END-IF
019400     .
019500 2100-CALCULA-HABILIDADES-EXIT.
019600     EXIT.
019700
019800 2110-EVALUA-SKILL-REQUERIDA.
019900
020000     PERFORM 2120-BUSCA-SKILL-CANDIDATO
020100        THRU 2120-BUSCA-SKILL-CANDIDATO-EXIT
020200
020300     IF HALLADO-SI
020400        IF SCOR-MATCHED-COUNT < 20
020500           ADD CT-1                    TO SCOR-MATCHED-COUNT
020600           MOVE JOBR-REQ-SKILL(WS-IDX-REQ)
020700                    TO SCOR-MATCHED-SKILL(SCOR-MATCHED-COUNT)
020800        END-IF
020900     ELSE
021000        IF SCOR-MISSING-COUNT < 20
021100           ADD CT-1                    TO SCOR-MISSING-COUNT
021200           MOVE JOBR-REQ-SKILL(WS-IDX-REQ)
021300                    TO SCOR-MISSING-SKILL(SCOR-MISSING-COUNT)
021400        END-IF
021500     END-IF
021600     .
021700 2110-EVALUA-SKILL-REQUERIDA-EXIT.
021800     EXIT.
021900
022000 2120-BUSCA-SKILL-CANDIDATO.
022100
022200     MOVE 'NO'                        TO SW-HALLADO
022300     MOVE JOBR-REQ-SKILL(WS-IDX-REQ)    TO WS-COMP-REQ
022400     MOVE SPACES                      TO WS-COMP-CAND
022500
022600     IF CAND-SKILL-COUNT > ZERO
022700        PERFORM 2130-COMPARA-1-SKILL
022800           THRU 2130-COMPARA-1-SKILL-EXIT
022900           VARYING WS-IDX-CAND FROM 1 BY 1
023000           UNTIL WS-IDX-CAND > CAND-SKILL-COUNT
023100              OR HALLADO-SI
023200     END-IF
023300     .
023400 2120-BUSCA-SKILL-CANDIDATO-EXIT.
023500     EXIT.
023600
023700 2130-COMPARA-1-SKILL.
023800
023900     MOVE JOBR-REQ-SKILL(WS-IDX-REQ)    TO WS-COMP-REQ
024000     MOVE CAND-SKILL(WS-IDX-CAND)       TO WS-COMP-CAND
024100     INSPECT WS-COMPARA-SKILL-FLAT CONVERTING WS-MINUSCULAS
024200                                            TO WS-MAYUSCULAS
024300
024400     IF WS-COMP-REQ = WS-COMP-CAND
024500        SET HALLADO-SI TO TRUE
024600     END-IF
024700     .
024800 2130-COMPARA-1-SKILL-EXIT.
024900     EXIT.
025000
025100*****************************************************************
025200*              2200-CALCULA-EXPERIENCIA                         *
025300* 30 puntos si no se requiere experiencia o si el candidato      *
025400* cumple o supera lo requerido; de lo contrario, proporcional.   *
025500*****************************************************************
025600 2200-CALCULA-EXPERIENCIA.
025700
025800     IF JOBR-REQ-YEARS = ZERO
025900        OR CAND-EXP-YEARS >= JOBR-REQ-YEARS
026000        MOVE CT-PESO-EXPERIENCIA        TO SCOR-EXPERIENCE
026100     ELSE
026200        COMPUTE WS-NUMERADOR = CAND-EXP-YEARS
026300                              * CT-PESO-EXPERIENCIA
026400        DIVIDE WS-NUMERADOR BY JOBR-REQ-YEARS
026500           GIVING SCOR-EXPERIENCE
026600     END-IF
026700     .
026800 2200-CALCULA-EXPERIENCIA-EXIT.
026900     EXIT.
027000
027100*****************************************************************
027200*                2300-CALCULA-EDUCACION                         *
027300* 20 puntos sin requerimiento o con el nivel requerido presente; *
027400* 10 puntos de credito parcial por cualquier titulo; 0 en otro   *
027500* caso.                                                          *
027600*****************************************************************
027700 2300-CALCULA-EDUCACION.
027800
027900     IF JOBR-REQ-EDUCATION = SPACES
028000        MOVE CT-PESO-EDUCACION          TO SCOR-EDUCATION
028100     ELSE
028200        MOVE JOBR-REQ-EDUCATION          TO WS-EDU-REQ-MAYUS
028300        MOVE CAND-EDU-LEVEL              TO WS-EDU-CAND-MAYUS
028400        INSPECT WS-EDU-COMPARA-FLAT CONVERTING WS-MINUSCULAS
028500                                              TO WS-MAYUSCULAS
028600
028700        IF WS-EDU-REQ-MAYUS = WS-EDU-CAND-MAYUS
028800           MOVE CT-PESO-EDUCACION        TO SCOR-EDUCATION
028900        ELSE
029000           IF CAND-EDU-LEVEL = 'BACHELOR'
029100              OR CAND-EDU-LEVEL = 'MASTER'
029200              OR CAND-EDU-LEVEL = 'PHD'
029300              MOVE 10                    TO SCOR-EDUCATION
029400           ELSE
029500              MOVE ZERO                  TO SCOR-EDUCATION
029600           END-IF
029700        END-IF
029800     END-IF
029900     .
030000 2300-CALCULA-EDUCACION-EXIT.
030100     EXIT.
030200
030300*****************************************************************
030400*                  2400-CALCULA-TOTAL                           *
030500*****************************************************************
030600 2400-CALCULA-TOTAL.
030700
030800     COMPUTE SCOR-TOTAL = SCOR-SKILLS + SCOR-EXPERIENCE
030900                                      + SCOR-EDUCATION
031000     .
031100 2400-CALCULA-TOTAL-EXIT.
031200     EXIT.
031300
031400*****************************************************************
031500*           2500-CLASIFICA-RECOMENDACION                       *
031600* Clasifica el puntaje total en una de cuatro bandas de          *
031700* recomendacion de contratacion.                                 *
031800*****************************************************************
031900 2500-CLASIFICA-RECOMENDACION.
032000
032100     EVALUATE TRUE
032200        WHEN SCOR-TOTAL >= CT-BANDA-ALTA
032300           MOVE 'HIGHLY RECOMMENDED'  TO SCOR-RECOMMEND-STATUS
032400           MOVE 'HIGHLY RECOMMENDED - Excellent match for
032500-              'the position'         TO SCOR-RECOMMEND-TEXT
032600        WHEN SCOR-TOTAL >= CT-BANDA-MEDIA
032700           MOVE 'RECOMMENDED'         TO SCOR-RECOMMEND-STATUS
032800           MOVE 'RECOMMENDED - Good candidate, consider
032900-              'for interview'        TO SCOR-RECOMMEND-TEXT
033000        WHEN SCOR-TOTAL >= CT-BANDA-BAJA
033100           MOVE 'MAYBE'               TO SCOR-RECOMMEND-STATUS
033200           MOVE 'MAYBE - Potential candidate with
033300-              'some skill gaps'      TO SCOR-RECOMMEND-TEXT
033400        WHEN OTHER
033500           MOVE 'NOT RECOMMENDED'     TO SCOR-RECOMMEND-STATUS
033600           MOVE 'NOT RECOMMENDED - Significant gaps
033700-              'in requirements'      TO SCOR-RECOMMEND-TEXT
033800     END-EVALUATE
033900     .
034000 2500-CLASIFICA-RECOMENDACION-EXIT.
034100     EXIT.
