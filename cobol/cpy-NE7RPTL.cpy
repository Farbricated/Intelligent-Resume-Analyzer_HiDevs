000100******************************************************************
000200*                                                                *
000300* NOMBRE DEL OBJETO:  NE7RPTL0                                   *
000400*                                                                *
000500* DESCRIPCION:  AREA DE COMUNICACION CON LAS LINEAS DE IMPRESION *
000600*               DEL REPORTE DE ANALISIS DE CANDIDATO, ARMADAS    *
000700*               POR LA RUTINA SRU-NE7RPT00 Y ESCRITAS POR EL     *
000800*               PROGRAMA PRINCIPAL SRC-NE7CAND0 EN NE7RPTF.      *
000900*                                                                *
001000* -------------------------------------------------------------- *
001100*                                                                *
001200*           LONGITUD : 7924 POSICIONES (2 + 60 X 132 + 2).       *
001300*           PREFIJO  : RPTL.                                     *NE7RPTL0
001400*                                                                *NE7RPTL0
001500* 28/08/1993 RPALACIOS  VERSION INICIAL - RQ NE7-0001.            NE7RPTL0
001600******************************************************************
001700
001800     05  NE7RPTL0.
001900         10  RPTL-LINE-COUNT                PIC 9(02) COMP.
002000         10  RPTL-LINE-TBL.
002100             15  RPTL-LINE OCCURS 60 TIMES
002200                         PIC X(132).
002300         10  FILLER                         PIC X(02).
