000100******************************************************************
000200*                                                                *
000300* NOMBRE DEL OBJETO:  NE7JOBR0                                   *
000400*                                                                *
000500* DESCRIPCION:  AREA DE COMUNICACION PARA LOS REQUERIMIENTOS     *
000600*               DE LA POSICION A CUBRIR (ARCHIVO NE7JOBF).       *
000700*                                                                *
000800* -------------------------------------------------------------- *
000900*                                                                *
001000*           LONGITUD : 466 POSICIONES.                           *
001100*           PREFIJO  : JOBR.                                     *NE7JOBR0
001200*                                                                *NE7JOBR0
001300* 05/01/1989 RPALACIOS  VERSION INICIAL - RQ NE7-0001.            NE7JOBR0
001400* 17/06/1991 RPALACIOS  AMPLIA CATALOGO A 20 HABILIDADES.         NE7JOBR0
001500******************************************************************
001600
001700     05  NE7JOBR0.
001800         10  JOBR-POSITION                  PIC X(40).
001900         10  JOBR-REQ-SKILL-COUNT           PIC 9(02).
002000         10  JOBR-REQ-SKILL-TBL.
002100             15  JOBR-REQ-SKILL OCCURS 20 TIMES
002200                                PIC X(20).
002300         10  JOBR-REQ-YEARS                 PIC 9(02).
002400         10  JOBR-REQ-EDUCATION             PIC X(20).
002500         10  FILLER                         PIC X(04).
