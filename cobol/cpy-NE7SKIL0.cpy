000100******************************************************************
000200*                                                                *
000300* NOMBRE DEL OBJETO:  NE7SKIL0                                   *
000400*                                                                *
000500* DESCRIPCION:  CATALOGO FIJO DE HABILIDADES CONOCIDAS USADO     *
000600*               POR LA RUTINA DE EXTRACCION SRU-NE7PARS0 PARA    *
000700*               RECONOCER HABILIDADES DENTRO DEL TEXTO LIBRE     *
000800*               DEL CURRICULUM.  MANTENIMIENTO DE ESTE CATALOGO  *
000900*               REQUIERE UNA RQ FIRMADA POR EL AREA DE RH.       *
001000*                                                                *
001100* -------------------------------------------------------------- *
001200*                                                                *
001300*           LONGITUD : 1240 POSICIONES (62 X 20).                *
001400*           PREFIJO  : SK7.                                      *NE7SKIL0
001500*                                                                *NE7SKIL0
001600* 25/07/1990 RPALACIOS  VERSION INICIAL - 62 HABILIDADES.         NE7SKIL0
001700******************************************************************
001800
001900     01  NE7SKIL0-CATALOGO.
002000         05  FILLER   PIC X(20) VALUE 'PYTHON'.
002100         05  FILLER   PIC X(20) VALUE 'JAVA'.
002200         05  FILLER   PIC X(20) VALUE 'JAVASCRIPT'.
002300         05  FILLER   PIC X(20) VALUE 'C++'.
002400         05  FILLER   PIC X(20) VALUE 'C#'.
002500         05  FILLER   PIC X(20) VALUE 'RUBY'.
002600         05  FILLER   PIC X(20) VALUE 'PHP'.
002700         05  FILLER   PIC X(20) VALUE 'SWIFT'.
002800         05  FILLER   PIC X(20) VALUE 'KOTLIN'.
002900         05  FILLER   PIC X(20) VALUE 'HTML'.
003000         05  FILLER   PIC X(20) VALUE 'CSS'.
003100         05  FILLER   PIC X(20) VALUE 'REACT'.
003200         05  FILLER   PIC X(20) VALUE 'ANGULAR'.
003300         05  FILLER   PIC X(20) VALUE 'VUE'.
003400         05  FILLER   PIC X(20) VALUE 'NODE.JS'.
003500         05  FILLER   PIC X(20) VALUE 'DJANGO'.
003600         05  FILLER   PIC X(20) VALUE 'FLASK'.
003700         05  FILLER   PIC X(20) VALUE 'SQL'.
003800         05  FILLER   PIC X(20) VALUE 'MONGODB'.
003900         05  FILLER   PIC X(20) VALUE 'POSTGRESQL'.
004000         05  FILLER   PIC X(20) VALUE 'MYSQL'.
004100         05  FILLER   PIC X(20) VALUE 'ORACLE'.
004200         05  FILLER   PIC X(20) VALUE 'NOSQL'.
004300         05  FILLER   PIC X(20) VALUE 'AWS'.
004400         05  FILLER   PIC X(20) VALUE 'AZURE'.
004500         05  FILLER   PIC X(20) VALUE 'GCP'.
004600         05  FILLER   PIC X(20) VALUE 'DOCKER'.
004700         05  FILLER   PIC X(20) VALUE 'KUBERNETES'.
004800         05  FILLER   PIC X(20) VALUE 'JENKINS'.
004900         05  FILLER   PIC X(20) VALUE 'GIT'.
005000         05  FILLER   PIC X(20) VALUE 'MACHINE LEARNING'.
005100         05  FILLER   PIC X(20) VALUE 'DEEP LEARNING'.
005200         05  FILLER   PIC X(20) VALUE 'AI'.
005300         05  FILLER   PIC X(20) VALUE 'DATA SCIENCE'.
005400         05  FILLER   PIC X(20) VALUE 'NLP'.
005500         05  FILLER   PIC X(20) VALUE 'AGILE'.
005600         05  FILLER   PIC X(20) VALUE 'SCRUM'.
005700         05  FILLER   PIC X(20) VALUE 'DEVOPS'.
005800         05  FILLER   PIC X(20) VALUE 'CI/CD'.
005900         05  FILLER   PIC X(20) VALUE 'REST API'.
006000         05  FILLER   PIC X(20) VALUE 'GRAPHQL'.
006100         05  FILLER   PIC X(20) VALUE 'LEADERSHIP'.
006200         05  FILLER   PIC X(20) VALUE 'COMMUNICATION'.
006300         05  FILLER   PIC X(20) VALUE 'PROJECT MANAGEMENT'.
006400         05  FILLER   PIC X(20) VALUE 'PROBLEM SOLVING'.
006500         05  FILLER   PIC X(20) VALUE 'TEAMWORK'.
006600         05  FILLER   PIC X(20) VALUE 'ANALYTICAL'.
006700         05  FILLER   PIC X(20) VALUE 'CRITICAL THINKING'.
006800         05  FILLER   PIC X(20) VALUE 'TIME MANAGEMENT'.
006900         05  FILLER   PIC X(20) VALUE 'EXCEL'.
007000         05  FILLER   PIC X(20) VALUE 'POWERPOINT'.
007100         05  FILLER   PIC X(20) VALUE 'WORD'.
007200         05  FILLER   PIC X(20) VALUE 'TABLEAU'.
007300         05  FILLER   PIC X(20) VALUE 'POWER BI'.
007400         05  FILLER   PIC X(20) VALUE 'TEXT PROCESSING'.
007500         05  FILLER   PIC X(20) VALUE 'DATA EXTRACTION'.
007600         05  FILLER   PIC X(20) VALUE 'JSON'.
007700         05  FILLER   PIC X(20) VALUE 'ALGORITHMS'.
007800         05  FILLER   PIC X(20) VALUE 'WEB SCRAPING'.
007900         05  FILLER   PIC X(20) VALUE 'AUTOMATION'.
008000         05  FILLER   PIC X(20) VALUE 'TESTING'.
008100         05  FILLER   PIC X(20) VALUE 'DEBUGGING'.
008200     01  NE7SKIL0-TABLA REDEFINES NE7SKIL0-CATALOGO.
008300         05  SK7-NOMBRE OCCURS 62 TIMES
008400                        INDEXED BY SK7-IDX
008500                        PIC X(20).
