000100******************************************************************
000200*                                                                *
000300* NOMBRE DEL OBJETO:  NE7CAND0                                   *
000400*                                                                *
000500* DESCRIPCION:  AREA DE COMUNICACION PARA EL CANDIDATO YA        *
000600*               ANALIZADO POR LA RUTINA DE EXTRACCION            *
000700*               (SRU-NE7PARS0).                                  *
000800*                                                                *
000900* -------------------------------------------------------------- *
001000*                                                                *
001100*           LONGITUD : 910 POSICIONES.                           *
001200*           PREFIJO  : CAND.                                     *NE7CAND0
001300*                                                                *NE7CAND0
001400* 20/07/1990 RPALACIOS  VERSION INICIAL - RQ NE7-0001.            NE7CAND0
001500* 09/05/1992 MTORRES    AMPLIA TABLA DE HABILIDADES A 40.         NE7CAND0
001600******************************************************************
001700
001800     05  NE7CAND0.
001900         10  CAND-NAME                      PIC X(30).
002000         10  CAND-EMAIL                     PIC X(40).
002100         10  CAND-PHONE                     PIC X(20).
002200         10  CAND-SKILL-COUNT                PIC 9(02).
002300         10  CAND-SKILL-TBL.
002400             15  CAND-SKILL OCCURS 40 TIMES
002500                            PIC X(20).
002600         10  CAND-EXP-YEARS                 PIC 9(02).
002700         10  CAND-EDU-LEVEL                  PIC X(10).
002800         10  FILLER                          PIC X(06).
