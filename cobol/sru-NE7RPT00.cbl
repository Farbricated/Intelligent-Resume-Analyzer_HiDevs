000100*****************************************************************
000200* Program name:    NE7RPT00.                                    *
000300* Original author: LFARIAS.                                     *
000400*                                                               *
000500* Maintenence Log                                               * NE7RPT00
000600* Date       Author        Maintenance Requirement.             * NE7RPT00
000700* ---------- ------------  -------------------------------------* NE7RPT00
000800* 05/09/1993 LFARIAS       Initial Version - RQ NE7-0001.        *NE7RPT00
000900* 14/02/1994 LFARIAS       Agrega seccion de desglose detallado. *NE7RPT00
001000* 21/07/1995 RPALACIOS     Agrega seccion de analisis de         *NE7RPT00
001100*                          habilidades (coincidentes/faltantes). *NE7RPT00
001200* 03/11/1996 MTORRES       Agrega secciones de experiencia y     *NE7RPT00
001300*                          educacion.                            *NE7RPT00
001400* 08/05/1998 LFARIAS       Ajuste Y2K - revision general de la   *NE7RPT00
001500*                          cabecera de fecha del reporte.        *NE7RPT00
001600* 19/02/1999 LFARIAS       Verificacion final cambio de siglo.   *NE7RPT00
001700* 12/05/2004 JCASTRO       RQ NE7-0082 - Evita desbordar la      *NE7RPT00
001800*                          tabla de lineas cuando hay muchas      NE7RPT00
001900*                          habilidades listadas.                 *NE7RPT00
002000* 17/03/2006 RPALACIOS     RQ NE7-0099 - Revision anual.         *NE7RPT00
002100*****************************************************************
002200*                                                               *
002300*          I D E N T I F I C A T I O N  D I V I S I O N         *
002400*                                                               *
002500*****************************************************************
002600 IDENTIFICATION DIVISION.
002700 PROGRAM-ID.  NE7RPT00.
002800 AUTHOR. LUIS FARIAS.
002900 INSTALLATION. IBM Z/OS.
003000 DATE-WRITTEN. 05/09/1993.
003100 DATE-COMPILED. 17/03/2006.
003200 SECURITY. CONFIDENTIAL.
003300*****************************************************************
003400*                                                               *
003500*             E N V I R O N M E N T   D I V I S I O N           *
003600*                                                               *
003700*****************************************************************
003800 ENVIRONMENT DIVISION.
003900
004000 CONFIGURATION SECTION.
004100 SPECIAL-NAMES.
004200        C01 IS TOP-OF-FORM.
004300
004400*****************************************************************
004500*                                                               *
004600*                      D A T A   D I V I S I O N                *
004700*                                                               *
004800*****************************************************************
004900 DATA DIVISION.
005000 WORKING-STORAGE SECTION.
005100
005200*****************************************************************
005300*           CONTADORES Y SWITCHES INDEPENDIENTES (77)            *
005400*****************************************************************
005500 77  WS-IDX-SKILL                    PIC 9(02) COMP VALUE 0.
005600 77  WS-LARGO-SKILL                  PIC 9(02) COMP VALUE 0.
005700 77  WS-LARGO-CAMPO                  PIC 9(02) COMP VALUE 0.
005800 77  WS-IDX-POS                      PIC 9(02) COMP VALUE 0.
005900 77  WS-IDX-LIM                      PIC 9(03) COMP VALUE 0.
006000 77  WS-LISTA-PUNTERO                PIC 9(03) COMP VALUE 1.
006100
006200*****************************************************************
006300*                    DEFINICION DE CONSTANTES                   *
006400*****************************************************************
006500 01  CT-CONSTANTES.
006600     05 CT-1                         PIC 9(01) VALUE 1.
006700     05 FILLER                       PIC X(09) VALUE SPACES.
006800
006900*****************************************************************
007000*                   LINEA COMUN DE SALIDA                        *
007100*****************************************************************
007200 01  WS-LINEA-SALIDA                 PIC X(132).
007300 01  WS-CAMPO-LARGO                  PIC X(20).
007400
007500*****************************************************************
007600*  AREAS DE TRABAJO LOCALES (COPIA DE CAMPOS DE LINKAGE ANTES     
007700*  DE LA EDICION, SEGUN LA PRACTICA HABITUAL DEL TALLER)          
007800*****************************************************************
007900 01  WS-AREA-PUNTAJES.
008000     05 WS-PUNT-SKILLS               PIC 9(03).
008100     05 WS-PUNT-EXP                  PIC 9(03).
008200     05 WS-PUNT-EDU                  PIC 9(03).
008300     05 WS-PUNT-TOTAL                PIC 9(03).
008400     05 FILLER                       PIC X(01).
008500 01  WS-AREA-PUNTAJES-R REDEFINES WS-AREA-PUNTAJES.
008600     05 FILLER                       PIC X(13).
008700
008800 01  WS-AREA-ANIOS.
008900     05 WS-ANIOS-CAND                PIC 9(02).
009000     05 WS-ANIOS-REQ                 PIC 9(02).
009100     05 FILLER                       PIC X(01).
009200 01  WS-AREA-ANIOS-R REDEFINES WS-AREA-ANIOS.
009300     05 FILLER                       PIC X(05).
009400
009500*****************************************************************
009600*      AREA DE TRABAJO PARA ARMAR LAS LISTAS DE HABILIDADES      *
009700* (CANDIDATO / COINCIDENTES / FALTANTES, SEPARADAS POR COMA)      
009800*****************************************************************
009900 01  WS-AREA-LISTA.
010000     05 WS-LISTA-BUF                 PIC X(114).
010100 01  WS-AREA-LISTA-R REDEFINES WS-AREA-LISTA.
010200     05 WS-LISTA-CAR OCCURS 114 TIMES
010300                     PIC X(01).
010400
010500*****************************************************************
010600*           LINEAS DE ENCABEZADO Y BANDERAS DEL REPORTE          *
010700*****************************************************************
010800 01  WS-LINEA-BANNER-EQ.
010900     05 FILLER                       PIC X(132) VALUE ALL '='.
011000
011100 01  WS-LINEA-BANNER-GUION.
011200     05 FILLER                       PIC X(132) VALUE ALL '-'.
011300
011400 01  WS-LINEA-BLANCO.
011500     05 FILLER                       PIC X(132) VALUE SPACES.
011600
011700 01  WS-LINEA-TITULO.
011800     05 FILLER                       PIC X(42) VALUE SPACES.
011900     05 FILLER                       PIC X(25) VALUE
012000                                      'CANDIDATE ANALYSIS REPORT'.
012100     05 FILLER                       PIC X(65) VALUE SPACES.
012200
012300 01  WS-LINEA-FECHA.
012400     05 FILLER                       PIC X(14) VALUE
012500                                      'GENERATED ON: '.
012600     05 RPT-FECHA-SALIDA             PIC X(19).
012700     05 FILLER                       PIC X(99) VALUE SPACES.
012800
012900 01  WS-LINEA-SECCION-INFO.
013000     05 FILLER                       PIC X(23) VALUE
013100                                      'CANDIDATE INFORMATION'.
013200     05 FILLER                       PIC X(109) VALUE SPACES.
013300
013400 01  WS-LINEA-NOMBRE.
013500     05 FILLER                       PIC X(08) VALUE 'NAME:   '.
013600     05 RPT-NOMBRE-SALIDA            PIC X(30).
013700     05 FILLER                       PIC X(94) VALUE SPACES.
013800
013900 01  WS-LINEA-EMAIL.
014000     05 FILLER                       PIC X(08) VALUE 'EMAIL:  '.
014100     05 RPT-EMAIL-SALIDA             PIC X(40).
014200     05 FILLER                       PIC X(84) VALUE SPACES.
014300
014400 01  WS-LINEA-TELEFONO.
014500     05 FILLER                       PIC X(08) VALUE 'PHONE:  '.
014600     05 RPT-TEL-SALIDA               PIC X(20).
014700     05 FILLER                       PIC X(104) VALUE SPACES.
014800
014900 01  WS-LINEA-PUNTAJE.
015000     05 FILLER                       PIC X(13) VALUE
015100                                      'MATCH SCORE: '.
015200     05 RPT-PUNTAJE-SALIDA           PIC ZZ9.
015300     05 FILLER                       PIC X(04) VALUE '/100'.
015400     05 FILLER                       PIC X(112) VALUE SPACES.
015500
015600 01  WS-LINEA-RECOMENDACION.
015700     05 FILLER                       PIC X(16) VALUE
015800                                      'RECOMMENDATION: '.
015900     05 RPT-RECOM-SALIDA             PIC X(60).
016000     05 FILLER                       PIC X(56) VALUE SPACES.
016100
016200 01  WS-LINEA-SECCION-DESGLOSE.
016300     05 FILLER                       PIC X(18) VALUE
016400                                      'DETAILED BREAKDOWN'.
016500     05 FILLER                       PIC X(114) VALUE SPACES.
016600
016700 01  WS-LINEA-DESG-SKILLS.
016800     05 FILLER                       PIC X(14) VALUE
016900                                      'Skills Match: '.
017000     05 RPT-DESG-SKILLS-SALIDA       PIC Z9.
017100     05 FILLER                       PIC X(11) VALUE '/50 points'.
017200     05 FILLER                       PIC X(105) VALUE SPACES.
017300
017400 01  WS-LINEA-DESG-EXP.
017500     05 FILLER                       PIC X(18) VALUE
017600                                      'Experience Match: '.
017700     05 RPT-DESG-EXP-SALIDA          PIC Z9.
017800     05 FILLER                       PIC X(11) VALUE '/30 points'.
017900     05 FILLER                       PIC X(101) VALUE SPACES.
018000
018100 01  WS-LINEA-DESG-EDU.
018200     05 FILLER                       PIC X(17) VALUE
018300                                      'Education Match: '.
018400     05 RPT-DESG-EDU-SALIDA          PIC Z9.
018500     05 FILLER                       PIC X(11) VALUE '/20 points'.
018600     05 FILLER                       PIC X(102) VALUE SPACES.
018700
018800 01  WS-LINEA-SECCION-SKILLS.
018900     05 FILLER                       PIC X(16) VALUE
019000                                      'SKILLS ANALYSIS'.
019100     05 FILLER                       PIC X(116) VALUE SPACES.
019200
019300 01  WS-LINEA-SKILLS-CAND.
019400     05 FILLER                       PIC X(18) VALUE
019500                                      'Candidate Skills: '.
019600     05 RPT-LISTA-SALIDA             PIC X(114).
019700
019800 01  WS-LINEA-SKILLS-MATCH.
019900     05 FILLER                       PIC X(18) VALUE
020000                                      'Matched Skills:   '.
020100     05 RPT-LISTA-SALIDA-2           PIC X(114).
020200
020300 01  WS-LINEA-SKILLS-MISS.
020400     05 FILLER                       PIC X(18) VALUE
020500                                      'Missing Skills:   '.
020600     05 RPT-LISTA-SALIDA-3           PIC X(114).
020700
020800 01  WS-LINEA-SECCION-EXP.
020900     05 FILLER                       PIC X(10) VALUE
021000                                      'EXPERIENCE'.
021100     05 FILLER                       PIC X(122) VALUE SPACES.
021200
021300 01  WS-LINEA-EXP-DETALLE.
021400     05 FILLER                       PIC X(17) VALUE
021500                                      'Candidate Years: '.
021600     05 RPT-EXP-CAND-SALIDA          PIC Z9.
021700     05 FILLER                       PIC X(18) VALUE
021800                                      '  Required Years: '.
021900     05 RPT-EXP-REQ-SALIDA           PIC Z9.
022000     05 FILLER                       PIC X(93) VALUE SPACES.
022100
022200 01  WS-LINEA-SECCION-EDU.
022300     05 FILLER                       PIC X(09) VALUE 'EDUCATION'.
022400     05 FILLER                       PIC X(123) VALUE SPACES.
022500
022600 01  WS-LINEA-EDU-DETALLE.
022700     05 FILLER                       PIC X(17) VALUE
022800                                      'Education Level: '.
022900     05 RPT-EDU-SALIDA               PIC X(10).
023000     05 FILLER                       PIC X(105) VALUE SPACES.
023100
023200 01  WS-LINEA-PIE.
023300     05 FILLER                       PIC X(52) VALUE SPACES.
023400     05 FILLER                       PIC X(14) VALUE
023500                                      'END OF REPORT'.
023600     05 FILLER                       PIC X(66) VALUE SPACES.
023700
023800*****************************************************************
023900*                                                               *
024000*                 L I N K A G E   S E C T I O N                 *
024100*                                                               *
024200*****************************************************************
024300 LINKAGE SECTION.
024400
024500 01  LK-CAND0.
024600     COPY NE7CAND0.
024700
024800 01  LK-JOBR0.
024900     COPY NE7JOBR0.
025000
025100 01  LK-SCOR0.
025200     COPY NE7SCOR0.
025300
025400 01  LK-FECHA-FMT                    PIC X(19).
025500
025600 01  LK-RPTL0.
025700     COPY NE7RPTL0.
025800
025900*****************************************************************
026000*                                                               *
026100*              P R O C E D U R E   D I V I S I O N              *
026200*                                                               *
026300*****************************************************************
026400 PROCEDURE DIVISION USING LK-CAND0
026500                          LK-JOBR0
026600                          LK-SCOR0
026700                          LK-FECHA-FMT
026800                          LK-RPTL0.
026900*****************************************************************
027000*                        0000-MAINLINE                          *
027100*****************************************************************
027200 0000-MAINLINE.
027300
027400     PERFORM 2000-PROCESO
027500        THRU 2000-PROCESO-EXIT
027600
027700     GOBACK.
027800
027900*****************************************************************
028000*                         2000-PROCESO                          *
028100*****************************************************************
028200 2000-PROCESO.
028300
028400     MOVE ZERO                        TO RPTL-LINE-COUNT
028500
028600     PERFORM 2100-IMPRIME-ENCABEZADO
028700        THRU 2100-IMPRIME-ENCABEZADO-EXIT
028800
028900     PERFORM 2200-IMPRIME-DATOS-CANDIDATO
029000        THRU 2200-IMPRIME-DATOS-CANDIDATO-EXIT
029100
029200     PERFORM 2300-IMPRIME-DESGLOSE
029300        THRU 2300-IMPRIME-DESGLOSE-EXIT
029400
029500     PERFORM 2400-IMPRIME-HABILIDADES
029600        THRU 2400-IMPRIME-HABILIDADES-EXIT
029700
029800     PERFORM 2500-IMPRIME-EXPERIENCIA-EDUCACION
029900        THRU 2500-IMPRIME-EXPERIENCIA-EDUCACION-EXIT
030000
030100     PERFORM 2600-IMPRIME-PIE
030200        THRU 2600-IMPRIME-PIE-EXIT
030300     .
030400 2000-PROCESO-EXIT.
030500     EXIT.
030600
030700*****************************************************************
030800*                2100-IMPRIME-ENCABEZADO                        *
030900*****************************************************************
031000 2100-IMPRIME-ENCABEZADO.
031100
031200     MOVE WS-LINEA-BANNER-EQ           TO WS-LINEA-SALIDA
031300     PERFORM 2910-APILA-LINEA THRU 2910-APILA-LINEA-EXIT
031400
031500     MOVE WS-LINEA-TITULO               TO WS-LINEA-SALIDA
031600     PERFORM 2910-APILA-LINEA THRU 2910-APILA-LINEA-EXIT
031700
031800     MOVE LK-FECHA-FMT                  TO RPT-FECHA-SALIDA
031900     MOVE WS-LINEA-FECHA                TO WS-LINEA-SALIDA
032000     PERFORM 2910-APILA-LINEA THRU 2910-APILA-LINEA-EXIT
032100
032200     MOVE WS-LINEA-BANNER-EQ            TO WS-LINEA-SALIDA
032300     PERFORM 2910-APILA-LINEA THRU 2910-APILA-LINEA-EXIT
032400
032500     MOVE WS-LINEA-BLANCO               TO WS-LINEA-SALIDA
032600     PERFORM 2910-APILA-LINEA THRU 2910-APILA-LINEA-EXIT
032700     .
032800 2100-IMPRIME-ENCABEZADO-EXIT.
032900     EXIT.
033000
033100*****************************************************************
033200*             2200-IMPRIME-DATOS-CANDIDATO                      *
033300*****************************************************************
033400 2200-IMPRIME-DATOS-CANDIDATO.
033500
033600     MOVE WS-LINEA-SECCION-INFO         TO WS-LINEA-SALIDA
033700     PERFORM 2910-APILA-LINEA THRU 2910-APILA-LINEA-EXIT
033800
033900     MOVE WS-LINEA-BANNER-GUION         TO WS-LINEA-SALIDA
034000     PERFORM 2910-APILA-LINEA THRU 2910-APILA-LINEA-EXIT
034100
034200     MOVE CAND-NAME                     TO RPT-NOMBRE-SALIDA
034300     MOVE WS-LINEA-NOMBRE                TO WS-LINEA-SALIDA
034400     PERFORM 2910-APILA-LINEA THRU 2910-APILA-LINEA-EXIT
034500
034600     MOVE CAND-EMAIL                    TO RPT-EMAIL-SALIDA
034700     MOVE WS-LINEA-EMAIL                 TO WS-LINEA-SALIDA
034800     PERFORM 2910-APILA-LINEA THRU 2910-APILA-LINEA-EXIT
034900
035000     MOVE CAND-PHONE                    TO RPT-TEL-SALIDA
035100     MOVE WS-LINEA-TELEFONO              TO WS-LINEA-SALIDA
035200     PERFORM 2910-APILA-LINEA THRU 2910-APILA-LINEA-EXIT
035300
035400     MOVE WS-LINEA-BLANCO                TO WS-LINEA-SALIDA
035500     PERFORM 2910-APILA-LINEA THRU 2910-APILA-LINEA-EXIT
035600
035700     MOVE SCOR-TOTAL                    TO WS-PUNT-TOTAL
035800     MOVE WS-PUNT-TOTAL                 TO RPT-PUNTAJE-SALIDA
035900     MOVE WS-LINEA-PUNTAJE               TO WS-LINEA-SALIDA
036000     PERFORM 2910-APILA-LINEA THRU 2910-APILA-LINEA-EXIT
036100
036200     MOVE SCOR-RECOMMEND-TEXT           TO RPT-RECOM-SALIDA
036300     MOVE WS-LINEA-RECOMENDACION         TO WS-LINEA-SALIDA
036400     PERFORM 2910-APILA-LINEA THRU 2910-APILA-LINEA-EXIT
036500
036600     MOVE WS-LINEA-BLANCO                TO WS-LINEA-SALIDA
036700     PERFORM 2910-APILA-LINEA THRU 2910-APILA-LINEA-EXIT
036800     .
036900 2200-IMPRIME-DATOS-CANDIDATO-EXIT.
037000     EXIT.
037100
037200*****************************************************************
037300*                 2300-IMPRIME-DESGLOSE                         *
037400*****************************************************************
037500 2300-IMPRIME-DESGLOSE.
037600
037700     MOVE WS-LINEA-SECCION-DESGLOSE     TO WS-LINEA-SALIDA
037800     PERFORM 2910-APILA-LINEA THRU 2910-APILA-LINEA-EXIT
037900
038000     MOVE WS-LINEA-BANNER-GUION          TO WS-LINEA-SALIDA
038100     PERFORM 2910-APILA-LINEA THRU 2910-APILA-LINEA-EXIT
038200
038300     MOVE SCOR-SKILLS                   TO WS-PUNT-SKILLS
038400     MOVE SCOR-EXPERIENCE               TO WS-PUNT-EXP
038500     MOVE SCOR-EDUCATION                TO WS-PUNT-EDU
038600
038700     MOVE WS-PUNT-SKILLS                TO RPT-DESG-SKILLS-SALIDA
038800     MOVE WS-LINEA-DESG-SKILLS           TO WS-LINEA-SALIDA
038900     PERFORM 2910-APILA-LINEA THRU 2910-APILA-LINEA-EXIT
039000
039100     MOVE WS-PUNT-EXP                   TO RPT-DESG-EXP-SALIDA
039200     MOVE WS-LINEA-DESG-EXP              TO WS-LINEA-SALIDA
039300     PERFORM 2910-APILA-LINEA THRU 2910-APILA-LINEA-EXIT
039400
039500     MOVE WS-PUNT-EDU                   TO RPT-DESG-EDU-SALIDA
039600     MOVE WS-LINEA-DESG-EDU              TO WS-LINEA-SALIDA
039700     PERFORM 2910-APILA-LINEA THRU 2910-APILA-LINEA-EXIT
039800
039900     MOVE WS-LINEA-BLANCO                TO WS-LINEA-SALIDA
040000     PERFORM 2910-APILA-LINEA THRU 2910-APILA-LINEA-EXIT
040100     .
040200 2300-IMPRIME-DESGLOSE-EXIT.
040300     EXIT.
040400
040500*****************************************************************
040600*               2400-IMPRIME-HABILIDADES                        *
040700*****************************************************************
040800 2400-IMPRIME-HABILIDADES.
040900
041000     MOVE WS-LINEA-SECCION-SKILLS        TO WS-LINEA-SALIDA
041100     PERFORM 2910-APILA-LINEA THRU 2910-APILA-LINEA-EXIT
041200
041300     MOVE WS-LINEA-BANNER-GUION           TO WS-LINEA-SALIDA
041400     PERFORM 2910-APILA-LINEA THRU 2910-APILA-LINEA-EXIT
041500
041600     PERFORM 2410-ARMA-LISTA-CANDIDATO
041700        THRU 2410-ARMA-LISTA-CANDIDATO-EXIT
041800
041900     PERFORM 2420-ARMA-LISTA-MATCH
042000        THRU 2420-ARMA-LISTA-MATCH-EXIT
042100
042200     PERFORM 2430-ARMA-LISTA-MISS
042300        THRU 2430-ARMA-LISTA-MISS-EXIT
042400
042500     MOVE WS-LINEA-BLANCO                 TO WS-LINEA-SALIDA
042600     PERFORM 2910-APILA-LINEA THRU 2910-APILA-LINEA-EXIT
042700     .
042800 2400-IMPRIME-HABILIDADES-EXIT.
042900     EXIT.
043000
043100 2410-ARMA-LISTA-CANDIDATO.
043200
043300     PERFORM 2900-INICIA-LISTA THRU 2900-INICIA-LISTA-EXIT
043400
043500     IF CAND-SKILL-COUNT = ZERO
043600        MOVE 'None'                     TO WS-LISTA-BUF
043700     ELSE
043800        PERFORM 2411-AGREGA-SKILL-CAND
043900           THRU 2411-AGREGA-SKILL-CAND-EXIT
044000           VARYING WS-IDX-SKILL FROM 1 BY 1
044100           UNTIL WS-IDX-SKILL > CAND-SKILL-COUNT
044200     END-IF
044300
044400     MOVE WS-LISTA-BUF                   TO RPT-LISTA-SALIDA
044500     MOVE WS-LINEA-SKILLS-CAND            TO WS-LINEA-SALIDA
044600     PERFORM 2910-APILA-LINEA THRU 2910-APILA-LINEA-EXIT
044700     .
044800 2410-ARMA-LISTA-CANDIDATO-EXIT.
044900     EXIT.
045000
045100 2411-AGREGA-SKILL-CAND.
045200
045300     MOVE CAND-SKILL(WS-IDX-SKILL)        TO WS-CAMPO-LARGO
045400     PERFORM 2905-AGREGA-A-LISTA
045500        THRU 2905-AGREGA-A-LISTA-EXIT
045600     .
045700 2411-AGREGA-SKILL-CAND-EXIT.
045800     EXIT.
045900
046000 2420-ARMA-LISTA-MATCH.
046100
046200     PERFORM 2900-INICIA-LISTA THRU 2900-INICIA-LISTA-EXIT
046300
046400     IF SCOR-MATCHED-COUNT = ZERO
046500        MOVE 'None'                     TO WS-LISTA-BUF
046600     ELSE
046700        PERFORM 2421-AGREGA-SKILL-MATCH
046800           THRU 2421-AGREGA-SKILL-MATCH-EXIT
046900           VARYING WS-IDX-SKILL FROM 1 BY 1
047000           UNTIL WS-IDX-SKILL > SCOR-MATCHED-COUNT
047100     END-IF
047200
047300     MOVE WS-LISTA-BUF                   TO RPT-LISTA-SALIDA-2
047400     MOVE WS-LINEA-SKILLS-MATCH           TO WS-LINEA-SALIDA
047500     PERFORM 2910-APILA-LINEA THRU 2910-APILA-LINEA-EXIT
047600     .
047700 2420-ARMA-LISTA-MATCH-EXIT.
047800     EXIT.
047900
048000 2421-AGREGA-SKILL-MATCH.
048100
048200     MOVE SCOR-MATCHED-SKILL(WS-IDX-SKILL) TO WS-CAMPO-LARGO
048300     PERFORM 2905-AGREGA-A-LISTA
048400        THRU 2905-AGREGA-A-LISTA-EXIT
048500     .
048600 2421-AGREGA-SKILL-MATCH-EXIT.
048700     EXIT.
048800
048900 2430-ARMA-LISTA-MISS.
049000
049100     PERFORM 2900-INICIA-LISTA THRU 2900-INICIA-LISTA-EXIT
049200
049300     IF SCOR-MISSING-COUNT = ZERO
049400        MOVE 'None'                     TO WS-LISTA-BUF
049500     ELSE
049600        PERFORM 2431-AGREGA-SKILL-MISS
049700           THRU 2431-AGREGA-SKILL-MISS-EXIT
049800           VARYING WS-IDX-SKILL FROM 1 BY 1
049900           UNTIL WS-IDX-SKILL > SCOR-MISSING-COUNT
050000     END-IF
050100
050200     MOVE WS-LISTA-BUF                   TO RPT-LISTA-SALIDA-3
050300     MOVE WS-LINEA-SKILLS-MISS            TO WS-LINEA-SALIDA
050400     PERFORM 2910-APILA-LINEA THRU 2910-APILA-LINEA-EXIT
050500     .
050600 2430-ARMA-LISTA-MISS-EXIT.
050700     EXIT.
050800
050900 2431-AGREGA-SKILL-MISS.
051000
051100     MOVE SCOR-MISSING-SKILL(WS-IDX-SKILL) TO WS-CAMPO-LARGO
051200     PERFORM 2905-AGREGA-A-LISTA
051300        THRU 2905-AGREGA-A-LISTA-EXIT
051400     .
051500 2431-AGREGA-SKILL-MISS-EXIT.
051600     EXIT.
051700
051800*****************************************************************
051900*        2500-IMPRIME-EXPERIENCIA-EDUCACION                     *
052000*****************************************************************
052100 2500-IMPRIME-EXPERIENCIA-EDUCACION.
052200
052300     MOVE WS-LINEA-SECCION-EXP           TO WS-LINEA-SALIDA
052400     PERFORM 2910-APILA-LINEA THRU 2910-APILA-LINEA-EXIT
052500
052600     MOVE WS-LINEA-BANNER-GUION           TO WS-LINEA-SALIDA
052700     PERFORM 2910-APILA-LINEA THRU 2910-APILA-LINEA-EXIT
052800
052900     MOVE CAND-EXP-YEARS                 TO WS-ANIOS-CAND
053000     MOVE JOBR-REQ-YEARS                 TO WS-ANIOS-REQ
053100     MOVE WS-ANIOS-CAND                  TO RPT-EXP-CAND-SALIDA
053200     MOVE WS-ANIOS-REQ                   TO RPT-EXP-REQ-SALIDA
053300     MOVE WS-LINEA-EXP-DETALLE            TO WS-LINEA-SALIDA
053400     PERFORM 2910-APILA-LINEA THRU 2910-APILA-LINEA-EXIT
053500
053600     MOVE WS-LINEA-BLANCO                 TO WS-LINEA-SALIDA
053700     PERFORM 2910-APILA-LINEA THRU 2910-APILA-LINEA-EXIT
053800
053900     MOVE WS-LINEA-SECCION-EDU            TO WS-LINEA-SALIDA
054000     PERFORM 2910-APILA-LINEA THRU 2910-APILA-LINEA-EXIT
054100
054200     MOVE WS-LINEA-BANNER-GUION            TO WS-LINEA-SALIDA
054300     PERFORM 2910-APILA-LINEA THRU 2910-APILA-LINEA-EXIT
054400
054500     MOVE CAND-EDU-LEVEL                  TO RPT-EDU-SALIDA
054600     MOVE WS-LINEA-EDU-DETALLE              TO WS-LINEA-SALIDA
054700     PERFORM 2910-APILA-LINEA THRU 2910-APILA-LINEA-EXIT
054800
054900     MOVE WS-LINEA-BLANCO                   TO WS-LINEA-SALIDA
055000     PERFORM 2910-APILA-LINEA THRU 2910-APILA-LINEA-EXIT
055100     .
055200 2500-IMPRIME-EXPERIENCIA-EDUCACION-EXIT.
055300     EXIT.
055400
055500*****************************************************************
055600*                   2600-IMPRIME-PIE                            *
055700*****************************************************************
055800 2600-IMPRIME-PIE.
055900
056000     MOVE WS-LINEA-BANNER-EQ               TO WS-LINEA-SALIDA
056100     PERFORM 2910-APILA-LINEA THRU 2910-APILA-LINEA-EXIT
056200
056300     MOVE WS-LINEA-PIE                      TO WS-LINEA-SALIDA
056400     PERFORM 2910-APILA-LINEA THRU 2910-APILA-LINEA-EXIT
056500
056600     MOVE WS-LINEA-BANNER-EQ                TO WS-LINEA-SALIDA
056700     PERFORM 2910-APILA-LINEA THRU 2910-APILA-LINEA-EXIT
056800     .
056900 2600-IMPRIME-PIE-EXIT.
057000     EXIT.
057100
057200*****************************************************************
057300*                2900-INICIA-LISTA                              *
057400*****************************************************************
057500 2900-INICIA-LISTA.
057600
057700     MOVE SPACES                          TO WS-LISTA-BUF
057800     MOVE CT-1                            TO WS-LISTA-PUNTERO
057900     .
058000 2900-INICIA-LISTA-EXIT.
058100     EXIT.
058200
058300*****************************************************************
058400*                2905-AGREGA-A-LISTA                            *
058500* Agrega, a partir del puntero actual, el contenido de           *
058600* WS-CAMPO-LARGO (ya cargado por el llamador) a WS-LISTA-BUF,    *
058700* anteponiendo una coma y un blanco cuando no es el primer        
058800* elemento.                                                       
058900*****************************************************************
059000 2905-AGREGA-A-LISTA.
059100
059200     PERFORM 8100-CALCULA-LARGO-CAMPO
059300        THRU 8100-CALCULA-LARGO-CAMPO-EXIT
059400
059500     IF WS-LISTA-PUNTERO > 1
059600        IF WS-LISTA-PUNTERO < 113
059700           MOVE ', '  TO WS-LISTA-BUF(WS-LISTA-PUNTERO:2)
059800           ADD 2 TO WS-LISTA-PUNTERO
059900        END-IF
060000     END-IF
060100
060200     IF WS-LARGO-CAMPO > ZERO
060300        COMPUTE WS-IDX-LIM = WS-LISTA-PUNTERO + WS-LARGO-CAMPO - 1
060400        IF WS-IDX-LIM <= 114
060500           MOVE WS-CAMPO-LARGO(1:WS-LARGO-CAMPO)
060600              TO WS-LISTA-BUF(WS-LISTA-PUNTERO:WS-LARGO-CAMPO)
060700           ADD WS-LARGO-CAMPO TO WS-LISTA-PUNTERO
060800        END-IF
060900     END-IF
061000     .
061100 2905-AGREGA-A-LISTA-EXIT.
061200     EXIT.
061300
061400*****************************************************************
061500*                2910-APILA-LINEA                               *
061600* Agrega WS-LINEA-SALIDA a la tabla de lineas del reporte,
061700* respetando el tope de 60 lineas de NE7RPTL0.
061800* 12/05/2004 JCASTRO - agrega el IF de tope (RQ NE7-0082) para
061900* no desbordar la tabla cuando hay muchas habilidades listadas.
062000*****************************************************************
062100 2910-APILA-LINEA.
062200
062300     IF RPTL-LINE-COUNT < 60
062400        ADD CT-1                     TO RPTL-LINE-COUNT
062500        MOVE WS-LINEA-SALIDA
062600                             TO RPTL-LINE(RPTL-LINE-COUNT)
062700     END-IF
062800     .
062900 2910-APILA-LINEA-EXIT.
063000     EXIT.
063100
063200*****************************************************************
063300*            8100-CALCULA-LARGO-CAMPO                           *
063400* Utilitaria: calcula, por barrido hacia atras, la longitud de   *
063500* la parte no blanco de WS-CAMPO-LARGO (PIC X(20)).              *
063600*****************************************************************
063700 8100-CALCULA-LARGO-CAMPO.
063800
063900     MOVE 20 TO WS-IDX-POS
064000     MOVE ZERO TO WS-LARGO-CAMPO
064100     PERFORM 8110-BUSCA-LARGO-CAMPO
064200        THRU 8110-BUSCA-LARGO-CAMPO-EXIT
064300        UNTIL WS-IDX-POS = ZERO
064400           OR WS-LARGO-CAMPO > ZERO
064500     .
064600 8100-CALCULA-LARGO-CAMPO-EXIT.
064700     EXIT.
064800
064900 8110-BUSCA-LARGO-CAMPO.
065000
065100     IF WS-CAMPO-LARGO(WS-IDX-POS:1) NOT = SPACE
065200        MOVE WS-IDX-POS TO WS-LARGO-CAMPO
065300     ELSE
065400        SUBTRACT CT-1 FROM WS-IDX-POS
065500     END-IF
065600     .
065700 8110-BUSCA-LARGO-CAMPO-EXIT.
065800     EXIT.
