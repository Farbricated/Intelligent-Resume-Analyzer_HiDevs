000100******************************************************************
000200*                                                                *
000300* NOMBRE DEL OBJETO:  NE7ARC00                                   *
000400*                                                                *
000500* DESCRIPCION:  REGISTRO DE SALIDA DEL ARCHIVO DE RESGUARDO      *
000600*               DE RESULTADOS (NE7ARCF) - UN REGISTRO POR        *
000700*               CANDIDATO ANALIZADO EN LA CORRIDA.               *
000800*                                                                *
000900* -------------------------------------------------------------- *
001000*                                                                *
001100*           LONGITUD : 132 POSICIONES.                           *
001200*           PREFIJO  : ARC.                                      *NE7ARC00
001300*                                                                *NE7ARC00
001400* 22/01/1990 RPALACIOS  VERSION INICIAL - RQ NE7-0001.            NE7ARC00
001500******************************************************************
001600
001700     05  NE7ARC00.
001800         10  ARC-NAME                       PIC X(30).
001900         10  ARC-EMAIL                      PIC X(40).
002000         10  ARC-PHONE                      PIC X(20).
002100         10  ARC-SCORE-SKILLS                PIC 9(03).
002200         10  ARC-SCORE-EXPERIENCE            PIC 9(03).
002300         10  ARC-SCORE-EDUCATION             PIC 9(03).
002400         10  ARC-SCORE-TOTAL                 PIC 9(03).
002500         10  ARC-RECOMMEND-STATUS            PIC X(20).
002600         10  FILLER                          PIC X(10).
